000100* **++ D20I002O - OUTPUT AREA FOR THE ROLL-TABLE TEXT RENDERER
000200*
000300 01 D20-TOKEN-RENDER-OUT.
000400   03 D20-TRO-TEXT-LEN             PIC 9(4)   COMP VALUE ZERO.
000500   03 D20-TRO-TEXT-DATA            PIC X(999)      VALUE SPACE.
000600   03 FILLER                       PIC X(4).
