000100* **++ D20A002O - OUTPUT AREA FOR THE PROBABILITY SUBROUTINE
000200*
000300 01 D20-COMM-PROB-OUT.
000400   03 D20-CPO-RESULT                USAGE COMP-2 VALUE ZERO.
000500   03 FILLER                        PIC X(8).
