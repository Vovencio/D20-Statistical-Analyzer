000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20A001.
000400 AUTHOR. K L BAUER.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 02/19/92.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20A001
001100* **++ CHEAT-DETECTION ENGINE - GIVEN ONE PLAYER'S ROLL-HISTORY
001200*      TABLE AND THE GLOBAL THRESHOLD, TABULATES THE PER-FACE
001300*      COUNTS, DRIVES D20A002 TO GET EACH FACE'S TWO-TAILED
001400*      CUMULATIVE PROBABILITY, TAKES THE SMALLEST OF THE 20 AND
001500*      RETURNS CHEAT-PROBABILITY / DOES-CHEAT.  RUN ON DEMAND,
001600*      NOT PART OF EVERY LOAD/SAVE CYCLE.
001700*----------------------------------------------------------------
001800* CHANGE LOG
001900* DATE       WHO   REQUEST     DESCRIPTION
002000* ---------- ----- ----------- ---------------------------------
002100* 02/19/92   KLB   D20-0021    ORIGINAL PROGRAM.
002200* 09/03/92   KLB   D20-0029    TOTAL-ROLLS NOW COUNTED FROM THE
002300*                              FACE-COUNT BUCKETS, NOT FROM
002400*                              TABLE-SIZE - EMPTY (-1) SLOTS
002500*                              WERE INFLATING THE TOTAL.
002600* 02/25/94   DPF   D20-0060    MIN-VALUE CEILING CONFIRMED AT
002700*                              1.0 PER THE METHODOLOGY BINDER -
002800*                              WAS INCORRECTLY SEEDED AT ZERO.
002900* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
003000*                              FIELDS PROCESSED BY THIS PROGRAM,
003100*                              NO CHANGE REQUIRED.
003200* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
003300* 08/03/01   JQA   D20-0141    ADDED CALL-ERROR TRAP AROUND THE
003400*                              D20A002 CALL - AN UNCAUGHT ABEND
003500*                              THERE WAS TAKING DOWN THE WHOLE
003600*                              ANALYSIS RUN.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800**
004900 DATA DIVISION.
005000*
005100 WORKING-STORAGE SECTION.
005200 01 WK-LITERALS.
005300   03 PGM-NAME                   PIC X(8)   VALUE 'D20A001'.
005400   03 CC-EMPTY-SLOT              PIC S9(3)  VALUE -1.
005500*
005600   03 FILLER                     PIC X(4).
005700 01 D20-WS-THRESHOLD-AREA.
005800   03 D20-WS-THRESHOLD-DISP      PIC 9(9)V9(6).
005900   03 D20-WS-THRESHOLD-ALPHA REDEFINES
006000      D20-WS-THRESHOLD-DISP      PIC X(16).
006100*
006200   03 FILLER                     PIC X(4).
006300 01 D20-WS-TOTAL-AREA.
006400   03 D20-WS-TOTAL-DISP          PIC 9(9).
006500   03 D20-WS-TOTAL-ALPHA REDEFINES
006600      D20-WS-TOTAL-DISP          PIC X(9).
006700*
006800   03 FILLER                     PIC X(4).
006900 01 D20-WS-MIN-VALUE-AREA.
007000   03 D20-WS-MIN-VALUE           USAGE COMP-2 VALUE 1.
007100   03 D20-WS-MIN-VALUE-ALPHA REDEFINES
007200      D20-WS-MIN-VALUE           PIC X(8).
007300   03 FILLER                     PIC X(4).
007400*
007500* DERIVED FACE-COUNT TABLE - BUILT FRESH ON EVERY CALL
007600 COPY D20MFCT.
007700*
007800* WORKING AREAS USED TO DRIVE THE CALL TO D20A002 - THIS PROGRAM
007900* IS THE CALLER SO THESE ARE OURS, NOT PART OF OUR OWN USING LIST
008000 COPY D20A002I.
008100 COPY D20A002O.
008200*
008300 LOCAL-STORAGE SECTION.
008400 01 LS-UTILS.
008500   03 FILLER                     PIC X(4).
008600*
008700**
008800 LINKAGE SECTION.
008900 COPY D20MPLY.
009000 COPY D20MCTL.
009100 COPY D20A001O.
009200 COPY D20MCR.
009300*
009400**
009500 PROCEDURE DIVISION USING D20-PLAYER-RECORD
009600                          D20-GLOBAL-CONTROL
009700                          D20-CHEAT-RESULT
009800                          D20-MODULE-RESULT.
009900*
010000 0100-BEGIN.
010100     MOVE ZERO                        TO D20-MR-RESULT.
010200     MOVE D20-THRESHOLD-P              TO D20-WS-THRESHOLD-DISP.
010300*
010400     PERFORM 0200-TABULATE-FACE-COUNTS THRU 0200-EXIT.
010500     PERFORM 0300-FIND-MIN-VALUE       THRU 0300-EXIT.
010600     PERFORM 0400-COMPUTE-CHEAT-PROB   THRU 0400-EXIT.
010700     PERFORM 0500-DETERMINE-DOES-CHEAT THRU 0500-EXIT.
010800*
010900     GOBACK.
011000*
011100* ---------------------------------------------------------------
011200* ONE BUCKET PER DIE FACE, 1 THROUGH 20 - SLOTS HOLDING -1 (NEVER
011300* WRITTEN) ARE IGNORED
011400 0200-TABULATE-FACE-COUNTS.
011500     MOVE ZERO                        TO D20-TOTAL-ROLLS.
011600     PERFORM 0210-INIT-ONE-FACE THRU 0210-EXIT
011700        VARYING D20-FACE-IDX FROM 1 BY 1
011800        UNTIL D20-FACE-IDX GREATER THAN 20.
011900*
012000     PERFORM 0220-TALLY-ONE-SLOT THRU 0220-EXIT
012100        VARYING D20-ROLL-IDX FROM 1 BY 1
012200        UNTIL D20-ROLL-IDX GREATER THAN D20-TABLE-SIZE.
012300*
012400     MOVE D20-TOTAL-ROLLS              TO D20-WS-TOTAL-DISP.
012500 0200-EXIT.
012600     EXIT.
012700*
012800 0210-INIT-ONE-FACE.
012900     MOVE D20-FACE-IDX                 TO D20-FACE-NUMBER
013000                                           (D20-FACE-IDX).
013100     MOVE ZERO                         TO D20-FACE-COUNT
013200                                           (D20-FACE-IDX).
013300 0210-EXIT.
013400     EXIT.
013500*
013600 0220-TALLY-ONE-SLOT.
013700     IF D20-ROLL-ENTRY (D20-ROLL-IDX) NOT EQUAL CC-EMPTY-SLOT
013800        SET D20-FACE-IDX TO D20-ROLL-ENTRY (D20-ROLL-IDX)
013900        ADD 1                          TO D20-FACE-COUNT
014000                                           (D20-FACE-IDX)
014100        ADD 1                          TO D20-TOTAL-ROLLS
014200     END-IF.
014300 0220-EXIT.
014400     EXIT.
014500*
014600* ---------------------------------------------------------------
014700* SMALLEST TWO-TAILED PROBABILITY ACROSS ALL 20 FACES, STARTING
014800* FROM A CEILING OF 1.0
014900 0300-FIND-MIN-VALUE.
015000     MOVE 1                            TO D20-WS-MIN-VALUE.
015100     PERFORM 0310-CHECK-ONE-FACE THRU 0310-EXIT
015200        VARYING D20-FACE-IDX FROM 1 BY 1
015300        UNTIL D20-FACE-IDX GREATER THAN 20.
015400     MOVE D20-WS-MIN-VALUE              TO D20-CR-MIN-VALUE.
015500 0300-EXIT.
015600     EXIT.
015700*
015800 0310-CHECK-ONE-FACE.
015900     MOVE D20-FACE-COUNT (D20-FACE-IDX) TO D20-CPI-AMOUNT.
016000     MOVE D20-TOTAL-ROLLS               TO D20-CPI-TOTAL.
016100*
016200     CALL 'D20A002' USING D20-COMM-PROB-IN
016300                          D20-COMM-PROB-OUT
016400                          D20-MODULE-RESULT
016500              ON EXCEPTION
016600                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
016700          NOT ON EXCEPTION
016800                 PERFORM 0600-CHECK-CALL-RESULT THRU 0600-EXIT
016900     END-CALL.
017000*
017100     IF D20-CPO-RESULT LESS THAN D20-WS-MIN-VALUE
017200        MOVE D20-CPO-RESULT              TO D20-WS-MIN-VALUE
017300     END-IF.
017400 0310-EXIT.
017500     EXIT.
017600*
017700* ---------------------------------------------------------------
017800 0400-COMPUTE-CHEAT-PROB.
017900     COMPUTE D20-CR-CHEAT-PROBABILITY = 1 / D20-CR-MIN-VALUE.
018000 0400-EXIT.
018100     EXIT.
018200*
018300* ---------------------------------------------------------------
018400 0500-DETERMINE-DOES-CHEAT.
018500     IF D20-CR-CHEAT-PROBABILITY IS GREATER THAN OR EQUAL
018600        TO D20-THRESHOLD-P
018700        SET D20-CR-CHEATS               TO TRUE
018800     ELSE
018900        SET D20-CR-DOES-NOT-CHEAT        TO TRUE
019000     END-IF.
019100 0500-EXIT.
019200     EXIT.
019300*
019400* ---------------------------------------------------------------
019500 0600-CHECK-CALL-RESULT.
019600     IF D20-MR-RESULT NOT EQUAL ZERO
019700        GOBACK
019800     END-IF.
019900 0600-EXIT.
020000     EXIT.
020100*
020200* --- RUNTIME ERRORS ---
020300 9910-RAISE-CALL-ERROR.
020400     MOVE 31                            TO D20-MR-RESULT.
020500     MOVE 'CALL FOR PROGRAM D20A002 RAISED AN EXCEPTION'
020600                                         TO D20-MR-DESCRIPTION.
020700     GOBACK.
020800 9910-EXIT.
020900     EXIT.
