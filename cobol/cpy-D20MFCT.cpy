000100* **++ D20MFCT - DERIVED FACE-COUNT TABLE
000200*
000300* BUILT FRESH ON EVERY CALL TO D20A001 - NOT PERSISTED.  ONE
000400* ENTRY PER DIE FACE, 1 THROUGH 20 (A D20 HAS NO FACE 0).
000500*
000600* MAINT:
000700*   1992-02-19 RAG  ORIGINAL.
000800*
000900 01 D20-FACE-COUNT-TABLE.
001000   03 D20-TOTAL-ROLLS              PIC 9(9) COMP VALUE ZERO.
001100   03 D20-FACE-TB.
001200     05 D20-FACE-EL                OCCURS 20 TIMES
001300                                    INDEXED BY D20-FACE-IDX.
001400       10 D20-FACE-NUMBER          PIC 9(2).
001500       10 D20-FACE-COUNT           PIC 9(4).
001600   03 FILLER                       PIC X(10).
