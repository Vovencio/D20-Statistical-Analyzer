000100* **++ D20A002I - INPUT AREA FOR THE PROBABILITY SUBROUTINE
000200*
000300* AMOUNT/TOTAL ARE THE ARGUMENTS OF COMM-PROBABILITY-OF-VALUE -
000400* SEE THE STATISTICS METHODOLOGY BINDER FOR THE FORMULA.
000500*
000600 01 D20-COMM-PROB-IN.
000700   03 D20-CPI-AMOUNT                PIC 9(4)  COMP VALUE ZERO.
000800   03 D20-CPI-TOTAL                 PIC 9(4)  COMP VALUE ZERO.
000900   03 FILLER                        PIC X(8).
