000100* **++ D20MROS - PLAYER ROSTER WORKING AREA
000200*
000300* THE WHOLE PLAYERS.TXT ROSTER HELD IN STORAGE AT ONCE - USED BY
000400* D20D001 (LOAD BUILDS IT), D20I001 (SAVE WALKS IT), D20R001
000500* (RESIZE-ALL-PLAYERS WALKS IT) AND D20DTS01 (FIXTURE SETUP).
000600* EACH ROSTER SLOT CARRIES ITS OWN FIXED 200-SLOT ROLL TABLE SO
000700* THE OUTER ROSTER OCCURS DOES NOT NEST ONE VARYING TABLE INSIDE
000800* ANOTHER - D20-RE-TABLE-SIZE SAYS HOW MANY OF THE 200 ARE ACTUALLY
000900* IN USE FOR THAT PLAYER.
001000*
001100* MAINT:
001200*   1991-04-08 RAG  ORIGINAL.
001300*   1996-08-20 DPF  RAISED ROSTER-MAX FROM 200 TO 500 PLAYERS -
001400*                   LEAGUE OFFICE OUTGREW THE OLD LIMIT.
001500*
001600 01 D20-ROSTER-AREA.
001700   03 D20-ROSTER-TOTAL             PIC 9(4) COMP VALUE ZERO.
001800   03 D20-ROSTER-TB.
001900     05 D20-ROSTER-ENTRY           OCCURS 1 TO 500 TIMES
002000                                   DEPENDING ON D20-ROSTER-TOTAL
002100                                   INDEXED BY D20-ROSTER-IDX.
002200       10 D20-RE-NAME              PIC X(30).
002300       10 D20-RE-TABLE-SIZE        PIC 9(4).
002400       10 D20-RE-CURRENT-ELEMENT   PIC 9(4).
002500       10 D20-RE-ROLL-TABLE.
002600         15 D20-RE-ROLL-ENTRY      PIC S9(3)
002700                                    OCCURS 200 TIMES
002800                                    INDEXED BY D20-RE-ROLL-IDX.
002900   03 FILLER                       PIC X(10).
