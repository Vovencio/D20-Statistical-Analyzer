000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20R001.
000400 AUTHOR. R A GRECO.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 04/08/91.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20R001
001100* **++ PLAYER RECORD MANAGER - THREE JOBS SELECTED BY
001200*      D20-ROP-FUNCTION ON THE USING LIST:
001300*        '1' ADD-ROLL       STORE ONE NEW DIE FACE AT THE
001400*                           CIRCULAR CURSOR AND ADVANCE IT.
001500*        '2' RESIZE-PLAYER  GROW OR SHRINK ONE PLAYER'S TABLE.
001600*        '3' RESIZE-ALL     GROW OR SHRINK EVERY PLAYER IN THE
001700*                           ROSTER AND UPDATE THE GLOBAL DEFAULT.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000* DATE       WHO   REQUEST     DESCRIPTION
002100* ---------- ----- ----------- ---------------------------------
002200* 04/08/91   RAG   D20-0016    ORIGINAL PROGRAM - ADD-ROLL ONLY.
002300* 09/03/92   KLB   D20-0030    RESIZE-PLAYER ADDED, INCLUDING
002400*                              THE FIND-LAST-FILLED-SLOT SEARCH
002500*                              FROM THE ANALYST'S WORKSHEET.
002600* 07/08/93   KLB   D20-0045    RESIZE-ALL ADDED FOR THE 'CHANGE
002700*                              DEFAULT TABLE SIZE' SCREEN - LOOPS
002800*                              THE WHOLE ROSTER, ONE ENTRY AT A
002900*                              TIME.
003000* 02/25/94   DPF   D20-0061    FIND-LAST-FILLED-SLOT MIDPOINT
003100*                              REPRODUCES THE ANALYST'S EXACT
003200*                              M = LEFT + (RIGHT-LEFT+1)/2 RULE -
003300*                              DO NOT "CORRECT" THIS, IT MUST
003400*                              MATCH THE WORKSHEET EVEN ON A
003500*                              TABLE THAT HAS WRAPPED.
003600* 06/14/95   DPF   D20-0069    RAISED ROSTER-MAX TO 500 PLAYERS
003700*                              (SEE D20MROS) FOR RESIZE-ALL.
003800* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
003900*                              FIELDS PROCESSED BY THIS PROGRAM,
004000*                              NO CHANGE REQUIRED.
004100* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
004200* 08/03/01   JQA   D20-0142    DIAGNOSTIC DISPLAY ADDED WHEN
004300*                              ADD-ROLL SUBSTITUTES A BAD FACE.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500**
005600 DATA DIVISION.
005700*
005800 WORKING-STORAGE SECTION.
005900 01 WK-LITERALS.
006000   03 PGM-NAME                   PIC X(8)   VALUE 'D20R001'.
006100   03 CC-EMPTY-SLOT              PIC S9(3)  VALUE -1.
006200   03 CC-MIN-FACE                PIC S9(3)  VALUE 1.
006300   03 CC-MAX-FACE                PIC S9(3)  VALUE 20.
006400*
006500   03 FILLER                     PIC X(4).
006600 01 D20-WS-ROLL-AREA.
006700   03 D20-WS-ROLL-CANDIDATE      PIC S9(3)  VALUE ZERO.
006800   03 D20-WS-ROLL-ALPHA REDEFINES
006900      D20-WS-ROLL-CANDIDATE      PIC X(3).
007000*
007100   03 FILLER                     PIC X(4).
007200 01 D20-WS-SIZE-AREA.
007300   03 D20-WS-OLD-SIZE            PIC 9(4)   COMP VALUE ZERO.
007400   03 D20-WS-PAD-START           PIC 9(4)   COMP VALUE ZERO.
007500   03 D20-WS-I                   PIC 9(4)   COMP VALUE ZERO.
007600   03 D20-WS-PHYS-IDX            PIC 9(4)   COMP VALUE ZERO.
007700   03 FILLER                     PIC X(4).
007800*
007900* DISPLAYABLE COPY OF THE OLD TABLE SIZE FOR THE RESIZE-AUDIT
008000* MESSAGE ON A GROW OR SHRINK
008100 01 D20-WS-OLDSIZE-AREA.
008200   03 D20-WS-OLDSIZE-DISP        PIC 9(4).
008300   03 D20-WS-OLDSIZE-ALPHA REDEFINES
008400      D20-WS-OLDSIZE-DISP        PIC X(4).
008500*
008600   03 FILLER                     PIC X(4).
008700 01 D20-WS-SEARCH-AREA.
008800   03 D20-WS-LEFT                PIC S9(4)  COMP VALUE ZERO.
008900   03 D20-WS-RIGHT               PIC S9(4)  COMP VALUE ZERO.
009000   03 D20-WS-MID                 PIC S9(4)  COMP VALUE ZERO.
009100   03 D20-WS-LAST                PIC S9(4)  COMP VALUE ZERO.
009200   03 D20-WS-CAND                PIC S9(4)  COMP VALUE ZERO.
009300   03 D20-WS-LAST-ALPHA REDEFINES
009400      D20-WS-LAST                PIC X(4).
009500   03 FILLER                     PIC X(4).
009600*
009700* SHARED WITH THE TEST DRIVER SO A FIXTURE CAN CONFIRM WHICH WAY
009800* A RESIZE WENT WITHOUT RE-DERIVING IT FROM THE OLD/NEW SIZES
009900 COPY D20MCSW.
010000*
010100 LOCAL-STORAGE SECTION.
010200 01 LS-UTILS.
010300   03 FILLER                     PIC X(4).
010400*
010500**
010600 LINKAGE SECTION.
010700 COPY D20MPLY.
010800 COPY D20MROS.
010900 COPY D20MCTL.
011000 COPY D20MROP.
011100 COPY D20MCR.
011200*
011300**
011400 PROCEDURE DIVISION USING D20-PLAYER-RECORD
011500                          D20-ROSTER-AREA
011600                          D20-GLOBAL-CONTROL
011700                          D20-RECORD-OP
011800                          D20-MODULE-RESULT.
011900*
012000 0100-BEGIN.
012100     MOVE ZERO                        TO D20-MR-RESULT.
012200*
012300     EVALUATE TRUE
012400        WHEN D20-ROP-ADD-ROLL
012500           PERFORM 0200-ADD-ROLL           THRU 0200-EXIT
012600        WHEN D20-ROP-RESIZE-PLAYER
012700           PERFORM 0300-RESIZE-PLAYER      THRU 0300-EXIT
012800        WHEN D20-ROP-RESIZE-ALL
012900           PERFORM 0400-RESIZE-ALL-PLAYERS THRU 0400-EXIT
013000        WHEN OTHER
013100           PERFORM 9900-RAISE-BAD-FUNCTION THRU 9900-EXIT
013200     END-EVALUATE.
013300*
013400     GOBACK.
013500*
013600* ---------------------------------------------------------------
013700* STORE ONE NEW DIE FACE AT THE CIRCULAR CURSOR (D20-CURRENT-
013800* ELEMENT), THEN ADVANCE THE CURSOR - OUT-OF-RANGE FACES ARE
013900* SUBSTITUTED WITH 1 AFTER A DIAGNOSTIC IS ISSUED
014000 0200-ADD-ROLL.
014100     MOVE D20-ROP-ROLL-VALUE          TO D20-WS-ROLL-CANDIDATE.
014200     IF D20-WS-ROLL-CANDIDATE LESS THAN CC-MIN-FACE
014300     OR D20-WS-ROLL-CANDIDATE GREATER THAN CC-MAX-FACE
014400        DISPLAY 'D20R001 - DIE FACE OUT OF RANGE, USING 1: '
014500                D20-WS-ROLL-ALPHA
014600        MOVE 1                        TO D20-WS-ROLL-CANDIDATE
014700     END-IF.
014800*
014900     COMPUTE D20-WS-PHYS-IDX = D20-CURRENT-ELEMENT + 1.
015000     SET D20-ROLL-IDX                 TO D20-WS-PHYS-IDX.
015100     MOVE D20-WS-ROLL-CANDIDATE       TO D20-ROLL-ENTRY
015200                                          (D20-ROLL-IDX).
015300*
015400     ADD 1                            TO D20-CURRENT-ELEMENT.
015500     IF D20-CURRENT-ELEMENT NOT LESS THAN D20-TABLE-SIZE
015600        MOVE ZERO                     TO D20-CURRENT-ELEMENT
015700     END-IF.
015800 0200-EXIT.
015900     EXIT.
016000*
016100* ---------------------------------------------------------------
016200* GROW OR SHRINK D20-PLAYER-RECORD'S TABLE TO D20-ROP-NEW-SIZE
016300 0300-RESIZE-PLAYER.
016400     SET D20-NO-RESIZE-MODE               TO TRUE.
016500     IF D20-ROP-NEW-SIZE GREATER THAN D20-TABLE-SIZE
016600        SET D20-GROW-MODE                 TO TRUE
016700     ELSE
016800        IF D20-ROP-NEW-SIZE LESS THAN D20-TABLE-SIZE
016900           SET D20-SHRINK-MODE            TO TRUE
017000        END-IF
017100     END-IF.
017200*
017300     IF NOT D20-NO-RESIZE-MODE
017400        PERFORM 0350-FIND-LAST-FILLED-PLAYER THRU 0350-EXIT
017500     END-IF.
017600     IF D20-GROW-MODE
017700        PERFORM 0360-GROW-PLAYER-TABLE    THRU 0360-EXIT
017800     END-IF.
017900     IF D20-SHRINK-MODE
018000        PERFORM 0370-SHRINK-PLAYER-TABLE THRU 0370-EXIT
018100     END-IF.
018200 0300-EXIT.
018300     EXIT.
018400*
018500* ---------------------------------------------------------------
018600* FIND-LAST-FILLED-SLOT ON D20-PLAYER-RECORD - SEE THE BUSINESS
018700* RULE FOR WHY THE BIASED MIDPOINT IS DELIBERATE
018800 0350-FIND-LAST-FILLED-PLAYER.
018900     SET D20-ROLL-IDX                 TO D20-TABLE-SIZE.
019000     IF D20-ROLL-ENTRY (D20-ROLL-IDX) NOT EQUAL CC-EMPTY-SLOT
019100        COMPUTE D20-WS-LAST = D20-TABLE-SIZE - 1
019200     ELSE
019300        SET D20-ROLL-IDX              TO 1
019400        IF D20-ROLL-ENTRY (D20-ROLL-IDX) EQUAL CC-EMPTY-SLOT
019500           MOVE -1                    TO D20-WS-LAST
019600        ELSE
019700           MOVE ZERO                  TO D20-WS-LEFT
019800           COMPUTE D20-WS-RIGHT = D20-TABLE-SIZE - 1
019900           PERFORM 0355-BSEARCH-STEP-PLAYER THRU 0355-EXIT
020000              UNTIL D20-WS-LEFT NOT LESS THAN D20-WS-RIGHT
020100           MOVE D20-WS-LEFT           TO D20-WS-LAST
020200        END-IF
020300     END-IF.
020400 0350-EXIT.
020500     EXIT.
020600*
020700 0355-BSEARCH-STEP-PLAYER.
020800     COMPUTE D20-WS-MID =
020900             D20-WS-LEFT + (D20-WS-RIGHT - D20-WS-LEFT + 1) / 2.
021000     COMPUTE D20-WS-PHYS-IDX = D20-WS-MID + 1.
021100     SET D20-ROLL-IDX                 TO D20-WS-PHYS-IDX.
021200     IF D20-ROLL-ENTRY (D20-ROLL-IDX) NOT EQUAL CC-EMPTY-SLOT
021300        MOVE D20-WS-MID                TO D20-WS-LEFT
021400     ELSE
021500        COMPUTE D20-WS-RIGHT = D20-WS-MID - 1
021600     END-IF.
021700 0355-EXIT.
021800     EXIT.
021900*
022000 0360-GROW-PLAYER-TABLE.
022100     MOVE D20-TABLE-SIZE               TO D20-WS-OLD-SIZE
022200                                           D20-WS-OLDSIZE-DISP.
022300     DISPLAY 'D20R001 - GROWING PLAYER TABLE FROM '
022400             D20-WS-OLDSIZE-ALPHA ' SLOTS'.
022500     MOVE D20-ROP-NEW-SIZE             TO D20-TABLE-SIZE.
022600     COMPUTE D20-WS-PAD-START = D20-WS-OLD-SIZE + 1.
022700     PERFORM 0365-PAD-ONE-PLAYER-SLOT THRU 0365-EXIT
022800        VARYING D20-WS-I FROM D20-WS-PAD-START BY 1
022900        UNTIL D20-WS-I GREATER THAN D20-ROP-NEW-SIZE.
023000*
023100     IF D20-WS-LAST EQUAL -1
023200        MOVE ZERO                      TO D20-CURRENT-ELEMENT
023300     ELSE
023400        COMPUTE D20-CURRENT-ELEMENT = D20-WS-LAST + 1
023500     END-IF.
023600 0360-EXIT.
023700     EXIT.
023800*
023900 0365-PAD-ONE-PLAYER-SLOT.
024000     SET D20-ROLL-IDX                  TO D20-WS-I.
024100     MOVE -1                           TO D20-ROLL-ENTRY
024200                                           (D20-ROLL-IDX).
024300 0365-EXIT.
024400     EXIT.
024500*
024600 0370-SHRINK-PLAYER-TABLE.
024700     MOVE D20-ROP-NEW-SIZE              TO D20-TABLE-SIZE.
024800     IF D20-WS-LAST EQUAL -1
024900        MOVE ZERO                       TO D20-CURRENT-ELEMENT
025000     ELSE
025100        COMPUTE D20-WS-CAND = D20-WS-LAST + 1
025200        IF D20-WS-CAND GREATER THAN D20-ROP-NEW-SIZE - 1
025300           COMPUTE D20-CURRENT-ELEMENT = D20-ROP-NEW-SIZE - 1
025400        ELSE
025500           MOVE D20-WS-CAND             TO D20-CURRENT-ELEMENT
025600        END-IF
025700     END-IF.
025800 0370-EXIT.
025900     EXIT.
026000*
026100* ---------------------------------------------------------------
026200* RESIZE EVERY PLAYER IN THE ROSTER TO D20-ROP-NEW-SIZE, THEN
026300* REMEMBER IT AS THE NEW SHOP-WIDE DEFAULT
026400 0400-RESIZE-ALL-PLAYERS.
026500     PERFORM 0410-RESIZE-ONE-ROSTER-ENTRY THRU 0410-EXIT
026600        VARYING D20-ROSTER-IDX FROM 1 BY 1
026700        UNTIL D20-ROSTER-IDX GREATER THAN D20-ROSTER-TOTAL.
026800     MOVE D20-ROP-NEW-SIZE                TO D20-DFLT-TABLE-SIZE.
026900 0400-EXIT.
027000     EXIT.
027100*
027200 0410-RESIZE-ONE-ROSTER-ENTRY.
027300     PERFORM 0450-FIND-LAST-FILLED-ROSTER THRU 0450-EXIT.
027400     IF D20-ROP-NEW-SIZE GREATER THAN
027500        D20-RE-TABLE-SIZE (D20-ROSTER-IDX)
027600        PERFORM 0460-GROW-ROSTER-ENTRY    THRU 0460-EXIT
027700     ELSE
027800        IF D20-ROP-NEW-SIZE LESS THAN
027900           D20-RE-TABLE-SIZE (D20-ROSTER-IDX)
028000           PERFORM 0470-SHRINK-ROSTER-ENTRY THRU 0470-EXIT
028100        END-IF
028200     END-IF.
028300 0410-EXIT.
028400     EXIT.
028500*
028600* ---------------------------------------------------------------
028700* SAME SEARCH AS 0350, ADDRESSED AGAINST THE CURRENT ROSTER ROW
028800* INSTEAD OF THE LINKAGE PLAYER RECORD
028900 0450-FIND-LAST-FILLED-ROSTER.
029000     SET D20-RE-ROLL-IDX               TO
029100         D20-RE-TABLE-SIZE (D20-ROSTER-IDX).
029200     IF D20-RE-ROLL-ENTRY (D20-ROSTER-IDX, D20-RE-ROLL-IDX)
029300        NOT EQUAL CC-EMPTY-SLOT
029400        COMPUTE D20-WS-LAST =
029500                D20-RE-TABLE-SIZE (D20-ROSTER-IDX) - 1
029600     ELSE
029700        SET D20-RE-ROLL-IDX            TO 1
029800        IF D20-RE-ROLL-ENTRY (D20-ROSTER-IDX, D20-RE-ROLL-IDX)
029900           EQUAL CC-EMPTY-SLOT
030000           MOVE -1                     TO D20-WS-LAST
030100        ELSE
030200           MOVE ZERO                   TO D20-WS-LEFT
030300           COMPUTE D20-WS-RIGHT =
030400                   D20-RE-TABLE-SIZE (D20-ROSTER-IDX) - 1
030500           PERFORM 0455-BSEARCH-STEP-ROSTER THRU 0455-EXIT
030600              UNTIL D20-WS-LEFT NOT LESS THAN D20-WS-RIGHT
030700           MOVE D20-WS-LEFT            TO D20-WS-LAST
030800        END-IF
030900     END-IF.
031000 0450-EXIT.
031100     EXIT.
031200*
031300 0455-BSEARCH-STEP-ROSTER.
031400     COMPUTE D20-WS-MID =
031500             D20-WS-LEFT + (D20-WS-RIGHT - D20-WS-LEFT + 1) / 2.
031600     COMPUTE D20-WS-PHYS-IDX = D20-WS-MID + 1.
031700     SET D20-RE-ROLL-IDX               TO D20-WS-PHYS-IDX.
031800     IF D20-RE-ROLL-ENTRY (D20-ROSTER-IDX, D20-RE-ROLL-IDX)
031900        NOT EQUAL CC-EMPTY-SLOT
032000        MOVE D20-WS-MID                 TO D20-WS-LEFT
032100     ELSE
032200        COMPUTE D20-WS-RIGHT = D20-WS-MID - 1
032300     END-IF.
032400 0455-EXIT.
032500     EXIT.
032600*
032700 0460-GROW-ROSTER-ENTRY.
032800     MOVE D20-RE-TABLE-SIZE (D20-ROSTER-IDX) TO D20-WS-OLD-SIZE.
032900     MOVE D20-ROP-NEW-SIZE           TO D20-RE-TABLE-SIZE
033000                                          (D20-ROSTER-IDX).
033100     COMPUTE D20-WS-PAD-START = D20-WS-OLD-SIZE + 1.
033200     PERFORM 0465-PAD-ONE-ROSTER-SLOT THRU 0465-EXIT
033300        VARYING D20-WS-I FROM D20-WS-PAD-START BY 1
033400        UNTIL D20-WS-I GREATER THAN D20-ROP-NEW-SIZE.
033500*
033600     IF D20-WS-LAST EQUAL -1
033700        MOVE ZERO             TO D20-RE-CURRENT-ELEMENT
033800                                  (D20-ROSTER-IDX)
033900     ELSE
034000        COMPUTE D20-RE-CURRENT-ELEMENT (D20-ROSTER-IDX) =
034100                D20-WS-LAST + 1
034200     END-IF.
034300 0460-EXIT.
034400     EXIT.
034500*
034600 0465-PAD-ONE-ROSTER-SLOT.
034700     SET D20-RE-ROLL-IDX               TO D20-WS-I.
034800     MOVE -1                           TO D20-RE-ROLL-ENTRY
034900                                           (D20-ROSTER-IDX,
035000                                            D20-RE-ROLL-IDX).
035100 0465-EXIT.
035200     EXIT.
035300*
035400 0470-SHRINK-ROSTER-ENTRY.
035500     MOVE D20-ROP-NEW-SIZE             TO D20-RE-TABLE-SIZE
035600                                           (D20-ROSTER-IDX).
035700     IF D20-WS-LAST EQUAL -1
035800        MOVE ZERO              TO D20-RE-CURRENT-ELEMENT
035900                                   (D20-ROSTER-IDX)
036000     ELSE
036100        COMPUTE D20-WS-CAND = D20-WS-LAST + 1
036200        IF D20-WS-CAND GREATER THAN D20-ROP-NEW-SIZE - 1
036300           COMPUTE D20-RE-CURRENT-ELEMENT (D20-ROSTER-IDX) =
036400                   D20-ROP-NEW-SIZE - 1
036500        ELSE
036600           MOVE D20-WS-CAND    TO D20-RE-CURRENT-ELEMENT
036700                                   (D20-ROSTER-IDX)
036800        END-IF
036900     END-IF.
037000 0470-EXIT.
037100     EXIT.
037200*
037300* --- RUNTIME ERRORS ---
037400 9900-RAISE-BAD-FUNCTION.
037500     MOVE 50                            TO D20-MR-RESULT.
037600     MOVE 'UNRECOGNIZED D20-ROP-FUNCTION CODE'
037700                                         TO D20-MR-DESCRIPTION.
037800     MOVE D20-ROP-FUNCTION               TO D20-MR-POSITION.
037900     GOBACK.
038000 9900-EXIT.
038100     EXIT.
