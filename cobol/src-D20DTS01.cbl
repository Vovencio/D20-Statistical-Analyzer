000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.   D20DTS01.
000400 AUTHOR.       J Q ADAMS.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 08/03/01.
000700 DATE-COMPILED.
000800 SECURITY.     NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20DTS01 - Test suite for D20D002 / D20A002 / D20R001
001100* PSPS.D20DICE.XUNIT
001200*----------------------------------------------------------------
001300* CHANGE LOG
001400* DATE       WHO   REQUEST     DESCRIPTION
001500* ---------- ----- ----------- ---------------------------------
001600* 08/03/01   JQA   D20-0141    ORIGINAL DRIVER - COVERS D20D002
001700*                              ONLY, WRITTEN ALONGSIDE THE
001800*                              CALL-ERROR TRAP ADDED TO D20A001.
001900* 03/14/02   JQA   D20-0148    ADDED D20A002 PROBABILITY CASES,
002000*                              WITH A TOLERANCE CHECK BEYOND THE
002100*                              PLAIN RESULT-CODE COMPARE.
002200* 06/20/04   RAG   D20-0160    ADDED D20R001 ADD-ROLL CASES USING
002300*                              THE SAME D20MCSW SWITCH LAYOUT
002400*                              D20R001 CARRIES.
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700*
002800 CONFIGURATION SECTION.
002900 SOURCE-COMPUTER.    IBM-370.
003000 OBJECT-COMPUTER.    IBM-370.
003100 SPECIAL-NAMES.
003200     C01 IS TOP-OF-FORM.
003300*
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600     SELECT TCIN                       ASSIGN TO TCIN
003700                                       FILE STATUS TCIN-FS.
003800**
003900 DATA DIVISION.
004000*
004100 FILE SECTION.
004200 FD  TCIN                        RECORDING F.
004300 01  TCIN-REC.
004400   03 TCIN-PARMS.
004500     05 TCIN-DESCRIPTION        PIC X(50).
004600     05 FILLER                  PIC X(1).
004700     05 TCIN-PGM-UNDER-TEST     PIC X(8).
004800       88 TCIN-TEST-D20D002              VALUE 'D20D002'.
004900       88 TCIN-TEST-D20A002              VALUE 'D20A002'.
005000       88 TCIN-TEST-D20R001              VALUE 'D20R001'.
005100     05 FILLER                  PIC X(1).
005200     05 TCIN-EXPECTED-CHECK     PIC X(1).
005300       88 TCIN-EXPECTED-EQUAL            VALUE '='.
005400       88 TCIN-EXPECTED-NOT-EQUAL        VALUE '!'.
005500     05 TCIN-EXPECTED-RESULT    PIC 9(4).
005600     05 FILLER                  PIC X(1).
005700   03 TCIN-D002-INPUT.
005800     05 TCIN-D002-TEXT-LEN      PIC 9(4).
005900     05 TCIN-D002-TEXT-DATA     PIC X(60).
006000   03 TCIN-A002-INPUT.
006100     05 TCIN-A002-AMOUNT        PIC 9(4).
006200     05 TCIN-A002-TOTAL         PIC 9(4).
006300     05 TCIN-A002-EXP-PROB      PIC 9(1)V9(6).
006400   03 TCIN-R001-INPUT.
006500     05 TCIN-R001-ROLL-VALUE    PIC S9(3).
006600     05 TCIN-R001-OLD-SIZE      PIC 9(4).
006700     05 TCIN-R001-OLD-CURRENT   PIC 9(4).
006800     05 TCIN-R001-EXP-CURRENT   PIC 9(4).
006900   03 FILLER                    PIC X(200).
007000*
007100 WORKING-STORAGE SECTION.
007200 01 WK-LITERALS.
007300   03 CC-TOLERANCE               USAGE COMP-2 VALUE 0.000001.
007400   03 FILLER                     PIC X(4).
007500*
007600 COPY D20D002I.
007700 COPY D20D002O.
007800 COPY D20A002I.
007900 COPY D20A002O.
008000 COPY D20MPLY.
008100 COPY D20MROS.
008200 COPY D20MCTL.
008300 COPY D20MROP.
008400 COPY D20MCR.
008500*
008600 01 D20-WS-DIFF-AREA.
008700   03 D20-WS-DIFF                USAGE COMP-2 VALUE ZERO.
008800   03 D20-WS-DIFF-ALPHA REDEFINES
008900      D20-WS-DIFF                PIC X(8).
009000*
009100   03 FILLER                     PIC X(4).
009200 01 D20-WS-RESULT-AREA.
009300   03 D20-WS-RESULT-DISP         PIC 9(4).
009400   03 D20-WS-RESULT-ALPHA REDEFINES
009500      D20-WS-RESULT-DISP         PIC X(4).
009600*
009700   03 FILLER                     PIC X(4).
009800 01 D20-WS-EXPECTED-AREA.
009900   03 D20-WS-EXPECTED-DISP       PIC 9(4).
010000   03 D20-WS-EXPECTED-ALPHA REDEFINES
010100      D20-WS-EXPECTED-DISP       PIC X(4).
010200   03 FILLER                     PIC X(4).
010300*
010400 LOCAL-STORAGE SECTION.
010500 01 LS-TEST-CASE-SWITCH         PIC X(1).
010600   88 TEST-CASE-PASSED                    VALUE 'P'.
010700   88 TEST-CASE-FAILED                    VALUE 'F'.
010800*
010900 01 LS-COUNTERS.
011000   03 TEST-CASE-CTR             PIC S9(9) COMP VALUE ZERO.
011100   03 TEST-CASE-PASSED-CTR      PIC S9(9) COMP VALUE ZERO.
011200   03 TEST-CASE-FAILED-CTR      PIC S9(9) COMP VALUE ZERO.
011300   03 FILLER                    PIC X(4).
011400*
011500 01 LS-FILE-STATUSES.
011600   03 TCIN-FS                   PIC X(2).
011700     88 TCIN-OK                           VALUE '00'.
011800     88 TCIN-EOF                          VALUE '10'.
011900*
012000**
012100 PROCEDURE DIVISION.
012200*
012300 MAIN.
012400     DISPLAY ' ************* D20DTS01 START *************'.
012500*
012600     MOVE ZERO                             TO D20-ROSTER-TOTAL.
012700     MOVE ZERO                             TO D20-THRESHOLD-P.
012800     MOVE ZERO                             TO D20-DFLT-TABLE-SIZE.
012900*
013000     PERFORM 0100-OPEN-TEST-CASES-FILE THRU 0100-EXIT.
013100     PERFORM 0200-READ-TEST-CASES-FILE THRU 0200-EXIT.
013200*
013300     PERFORM 0300-EXECUTE-TEST-CASE    THRU 0300-EXIT
013400        UNTIL TCIN-EOF.
013500*
013600     PERFORM 0900-CLOSE-TEST-CASES-FILE THRU 0900-EXIT.
013700     PERFORM 0950-SHOW-STATISTICS       THRU 0950-EXIT.
013800*
013900     DISPLAY ' ************** D20DTS01 END ***************'.
014000*
014100     IF TEST-CASE-FAILED-CTR NOT EQUAL ZERO
014200        MOVE 12                          TO RETURN-CODE
014300     END-IF.
014400*
014500     GOBACK.
014600*
014700 0100-OPEN-TEST-CASES-FILE.
014800     OPEN INPUT TCIN.
014900     IF NOT TCIN-OK
015000        DISPLAY 'TEST CASES FILE OPEN ERROR - FS: ' TCIN-FS
015100        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
015200     END-IF.
015300 0100-EXIT.
015400     EXIT.
015500*
015600 0200-READ-TEST-CASES-FILE.
015700     READ TCIN
015800        AT END SET TCIN-EOF                TO TRUE
015900     END-READ.
016000     IF NOT TCIN-OK AND NOT TCIN-EOF
016100        DISPLAY 'TEST CASES FILE READ ERROR - FS: ' TCIN-FS
016200        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
016300     END-IF.
016400 0200-EXIT.
016500     EXIT.
016600*
016700 0300-EXECUTE-TEST-CASE.
016800     ADD 1                                 TO TEST-CASE-CTR.
016900*
017000     EVALUATE TRUE
017100        WHEN TCIN-TEST-D20D002
017200           PERFORM 0400-RUN-D20D002 THRU 0400-EXIT
017300        WHEN TCIN-TEST-D20A002
017400           PERFORM 0500-RUN-D20A002 THRU 0500-EXIT
017500        WHEN TCIN-TEST-D20R001
017600           PERFORM 0600-RUN-D20R001 THRU 0600-EXIT
017700        WHEN OTHER
017800           DISPLAY 'UNKNOWN PROGRAM UNDER TEST: '
017900                   TCIN-PGM-UNDER-TEST
018000           PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
018100     END-EVALUATE.
018200*
018300     PERFORM 0800-TEST-CASE-CHECK THRU 0800-EXIT.
018400     PERFORM 0200-READ-TEST-CASES-FILE THRU 0200-EXIT.
018500 0300-EXIT.
018600     EXIT.
018700*
018800* ---------------------------------------------------------------
018900 0400-RUN-D20D002.
019000     MOVE TCIN-D002-TEXT-LEN               TO D20-TPI-TEXT-LEN.
019100     MOVE SPACE                            TO D20-TPI-TEXT-DATA.
019200     MOVE TCIN-D002-TEXT-DATA
019300                        TO D20-TPI-TEXT-DATA(1:60).
019400     MOVE ZERO                             TO D20-MR-RESULT.
019500*
019600     CALL 'D20D002' USING D20-TOKEN-PARSE-IN
019700                          D20-TOKEN-PARSE-OUT
019800                          D20-MODULE-RESULT
019900              ON EXCEPTION
020000                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
020100     END-CALL.
020200 0400-EXIT.
020300     EXIT.
020400*
020500* ---------------------------------------------------------------
020600 0500-RUN-D20A002.
020700     MOVE TCIN-A002-AMOUNT                 TO D20-CPI-AMOUNT.
020800     MOVE TCIN-A002-TOTAL                  TO D20-CPI-TOTAL.
020900     MOVE ZERO                             TO D20-MR-RESULT.
021000*
021100     CALL 'D20A002' USING D20-COMM-PROB-IN
021200                          D20-COMM-PROB-OUT
021300                          D20-MODULE-RESULT
021400              ON EXCEPTION
021500                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
021600     END-CALL.
021700*
021800     COMPUTE D20-WS-DIFF = D20-CPO-RESULT - TCIN-A002-EXP-PROB.
021900     IF D20-WS-DIFF LESS THAN ZERO
022000        COMPUTE D20-WS-DIFF = D20-WS-DIFF * -1
022100     END-IF.
022200     IF D20-WS-DIFF GREATER THAN CC-TOLERANCE
022300        DISPLAY '   PROBABILITY OUT OF TOLERANCE - EXPECTED '
022400                TCIN-A002-EXP-PROB ' GOT ' D20-CPO-RESULT
022500     END-IF.
022600 0500-EXIT.
022700     EXIT.
022800*
022900* ---------------------------------------------------------------
023000* ONE-SLOT ADD-ROLL FIXTURE - A FRESH ONE-ELEMENT PLAYER TABLE
023100* IS BUILT EACH TIME SO THE CURSOR-WRAP RULE CAN BE EXERCISED
023200* WITH A SMALL, PREDICTABLE TABLE-SIZE
023300 0600-RUN-D20R001.
023400     MOVE 'FIXTURE PLAYER'                 TO D20-PLAYER-NAME.
023500     MOVE TCIN-R001-OLD-SIZE                TO D20-TABLE-SIZE.
023600     MOVE TCIN-R001-OLD-CURRENT             TO D20-CURRENT-ELEMENT.
023700     PERFORM 0610-PAD-FIXTURE-SLOT THRU 0610-EXIT
023800        VARYING D20-ROLL-IDX FROM 1 BY 1
023900        UNTIL D20-ROLL-IDX GREATER THAN D20-TABLE-SIZE.
024000*
024100     SET D20-ROP-ADD-ROLL                   TO TRUE.
024200     MOVE TCIN-R001-ROLL-VALUE              TO D20-ROP-ROLL-VALUE.
024300     MOVE ZERO                              TO D20-MR-RESULT.
024400*
024500     CALL 'D20R001' USING D20-PLAYER-RECORD
024600                          D20-ROSTER-AREA
024700                          D20-GLOBAL-CONTROL
024800                          D20-RECORD-OP
024900                          D20-MODULE-RESULT
025000              ON EXCEPTION
025100                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
025200     END-CALL.
025300*
025400     IF D20-CURRENT-ELEMENT NOT EQUAL TCIN-R001-EXP-CURRENT
025500        DISPLAY '   CURRENT-ELEMENT MISMATCH - EXPECTED '
025600                TCIN-R001-EXP-CURRENT ' GOT ' D20-CURRENT-ELEMENT
025700     END-IF.
025800 0600-EXIT.
025900     EXIT.
026000*
026100 0610-PAD-FIXTURE-SLOT.
026200     MOVE -1                                TO D20-ROLL-ENTRY
026300                                                (D20-ROLL-IDX).
026400 0610-EXIT.
026500     EXIT.
026600*
026700* ---------------------------------------------------------------
026800 0800-TEST-CASE-CHECK.
026900     SET TEST-CASE-FAILED                   TO TRUE.
027000*
027100     EVALUATE TRUE
027200        WHEN TCIN-EXPECTED-EQUAL
027300           IF D20-MR-RESULT EQUAL TCIN-EXPECTED-RESULT
027400              SET TEST-CASE-PASSED           TO TRUE
027500           END-IF
027600        WHEN TCIN-EXPECTED-NOT-EQUAL
027700           IF D20-MR-RESULT NOT EQUAL TCIN-EXPECTED-RESULT
027800              SET TEST-CASE-PASSED           TO TRUE
027900           END-IF
028000     END-EVALUATE.
028100*
028200     PERFORM 0850-SHOW-TEST-CASE-RESULT THRU 0850-EXIT.
028300 0800-EXIT.
028400     EXIT.
028500*
028600 0850-SHOW-TEST-CASE-RESULT.
028700     IF TEST-CASE-PASSED
028800        ADD 1                            TO TEST-CASE-PASSED-CTR
028900        DISPLAY '---> TEST CASE ' TEST-CASE-CTR ' -PASSED-'
029000     ELSE
029100        ADD 1                            TO TEST-CASE-FAILED-CTR
029200        DISPLAY ' '
029300        DISPLAY '!!-> TEST CASE ' TEST-CASE-CTR ' -FAILED- <-!!'
029400        DISPLAY TCIN-DESCRIPTION
029500        MOVE TCIN-EXPECTED-RESULT       TO D20-WS-EXPECTED-DISP
029600        MOVE D20-MR-RESULT              TO D20-WS-RESULT-DISP
029700        DISPLAY '   EXPECTED ' TCIN-EXPECTED-CHECK
029800                ' ' D20-WS-EXPECTED-ALPHA
029900                ' - ACTUAL: ' D20-WS-RESULT-ALPHA
030000        IF D20-MR-RESULT NOT EQUAL ZERO
030100           DISPLAY '   AT POSITION: ' D20-MR-POSITION
030200           DISPLAY '   DESCRIPTION: ' D20-MR-DESCRIPTION
030300        END-IF
030400        DISPLAY ' '
030500     END-IF.
030600 0850-EXIT.
030700     EXIT.
030800*
030900 0900-CLOSE-TEST-CASES-FILE.
031000     CLOSE TCIN.
031100     IF NOT TCIN-OK
031200        DISPLAY 'TEST CASES FILE CLOSE ERROR - FS: ' TCIN-FS
031300        PERFORM 9900-RAISE-ERROR THRU 9900-EXIT
031400     END-IF.
031500 0900-EXIT.
031600     EXIT.
031700*
031800 0950-SHOW-STATISTICS.
031900     DISPLAY ' '.
032000     DISPLAY '************ TEST SUITE RECAP *************'.
032100     DISPLAY '* TEST CASES: ' TEST-CASE-CTR.
032200     DISPLAY '* PASSED:     ' TEST-CASE-PASSED-CTR.
032300     DISPLAY '* FAILED:     ' TEST-CASE-FAILED-CTR.
032400     DISPLAY '*********************************************'.
032500     DISPLAY ' '.
032600 0950-EXIT.
032700     EXIT.
032800*
032900* --- RUNTIME ERRORS ---
033000 9900-RAISE-ERROR.
033100     MOVE 8                                 TO RETURN-CODE.
033200     GOBACK.
033300 9900-EXIT.
033400     EXIT.
033500*
033600 9910-RAISE-CALL-ERROR.
033700     DISPLAY 'CALL EXCEPTION FOR PROGRAM UNDER TEST: '
033800             TCIN-PGM-UNDER-TEST.
033900     PERFORM 9900-RAISE-ERROR THRU 9900-EXIT.
034000 9910-EXIT.
034100     EXIT.
