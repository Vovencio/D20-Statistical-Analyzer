000100* **++ D20D002O - OUTPUT AREA FOR THE ROLL-TABLE TOKEN PARSER
000200*
000300 01 D20-TOKEN-PARSE-OUT.
000400   03 D20-TPO-ENTRY-TOTAL          PIC 9(4)   COMP VALUE ZERO.
000500   03 D20-TPO-ENTRY-TB.
000600     05 D20-TPO-ENTRY              PIC S9(3)
000700                                    OCCURS 1 TO 200 TIMES
000800                                    DEPENDING ON D20-TPO-ENTRY-TOTAL
000900                                    INDEXED BY D20-TPO-IDX.
001000   03 FILLER                       PIC X(10).
