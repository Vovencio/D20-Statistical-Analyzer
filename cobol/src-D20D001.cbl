000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20D001.
000400 AUTHOR. R A GRECO.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 09/14/90.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20D001
001100* **++ LOAD THE PLAYER ROSTER FROM PLAYERS.TXT (DEBLOCK
001200*      DIRECTION - FLAT TEXT INTO THE ROSTER WORKING TABLE).
001300*      REPLACES THE CALLER'S ROSTER WITH WHAT IS ON THE FILE.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* DATE       WHO   REQUEST     DESCRIPTION
001700* ---------- ----- ----------- ---------------------------------
001800* 09/14/90   RAG   D20-0001    ORIGINAL PROGRAM.
001900* 03/02/91   RAG   D20-0014    SKIP BLANK / '---' LINES BETWEEN
002000*                              PLAYER GROUPS PER LEAGUE OFFICE
002100*                              REQUEST - SOME FEEDS ADD THEM.
002200* 11/19/92   KLB   D20-0037    TABLE-SIZE IS NOW DERIVED FROM
002300*                              THE PARSED ROLL COUNT, NOT READ
002400*                              AS A SEPARATE FIELD - THE FEED
002500*                              NEVER WRITES ONE.
002600* 07/08/93   KLB   D20-0041    LEAVE THRESHOLD-P UNCHANGED WHEN
002700*                              THE 'p:' LINE IS MISSING, PER
002800*                              LEAGUE OFFICE SPEC REVIEW.
002900* 02/25/94   DPF   D20-0058    TOLERATE A MISSING TRAILING '---'
003000*                              ON THE LAST PLAYER OF THE FILE.
003100* 06/14/95   DPF   D20-0069    RAISED ROSTER-MAX TO 500 PLAYERS
003200*                              (SEE D20MROS) - LEAGUE OFFICE
003300*                              OUTGREW THE OLD 200 LIMIT.
003400* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
003500*                              FIELDS PROCESSED BY THIS PROGRAM,
003600*                              NO CHANGE REQUIRED.
003700* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
003800* 08/03/01   JQA   D20-0140    ADDED FS-PLAYERS DIAGNOSTIC
003900*                              DISPLAY ON OPEN/READ/CLOSE ERROR.
004000* 04/17/04   JQA   D20-0163    CORRECTED FIND-1ST-SUBELEMENT
004100*                              STYLE BOUNDS CHECK ON THE BRACKET
004200*                              SCAN CALLED IN D20D002.
004300*----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500*
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER.    IBM-370.
004800 OBJECT-COMPUTER.    IBM-370.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS D20-DIGITS-ONLY IS '0' THRU '9'
005200     UPSI-0 ON STATUS IS D20-RERUN-SWITCH
005300            OFF STATUS IS D20-NORMAL-SWITCH.
005400*
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT D20-PLAYERS-FILE     ASSIGN TO PLAYERF
005800                                  ORGANIZATION LINE SEQUENTIAL
005900                                  FILE STATUS D20-FS-PLAYERS.
006000**
006100 DATA DIVISION.
006200*
006300 FILE SECTION.
006400 FD  D20-PLAYERS-FILE.
006500 01  D20-PLAYERS-REC             PIC X(2000).
006600*
006700 01  FILLER REDEFINES D20-PLAYERS-REC.
006800   03 D20-PR-PREFIX              PIC X(2).
006900   03 D20-PR-REST                PIC X(1998).
007000*
007100 WORKING-STORAGE SECTION.
007200 01 WK-LITERALS.
007300   03 CC-GLOBAL-PREFIX           PIC X(2)   VALUE 'p:'.
007400   03 CC-GLOBAL-SEP              PIC X(12)  VALUE
007500                                  '---global---'.
007600   03 CC-RECORD-SEP              PIC X(3)   VALUE '---'.
007700   03 FILLER                     PIC X(3).
007800*
007900 01 D20-WS-CURRENT-AREA.
008000   03 D20-WS-CURRENT-NUM         PIC 9(4).
008100   03 D20-WS-CURRENT-ALPHA REDEFINES
008200      D20-WS-CURRENT-NUM         PIC X(4).
008300   03 FILLER                     PIC X(2).
008400*
008500 01 D20-WS-THRESHOLD-AREA.
008600   03 D20-WS-THRESHOLD-EDIT      PIC 9(9).9(6).
008700   03 D20-WS-THRESHOLD-ALPHA REDEFINES
008800      D20-WS-THRESHOLD-EDIT      PIC X(16).
008900   03 FILLER                     PIC X(2).
009000*
009100 77 D20-WS-TOTAL-ROLLS-CHK       PIC 9(4)  COMP VALUE ZERO.
009200 77 D20-WS-SUBSCRIPT-SAVE        PIC 9(4)  COMP VALUE ZERO.
009300*
009400* WORKING AREAS USED TO DRIVE THE CALL TO D20D002 - THIS PROGRAM
009500* IS THE CALLER SO THESE ARE OURS, NOT PART OF OUR OWN USING LIST
009600 COPY D20D002I.
009700 COPY D20D002O.
009800*
009900**
010000 LOCAL-STORAGE SECTION.
010100 01 LS-UTILS.
010200   03 D20-WS-PREFIX-CHK          PIC X(2).
010300   03 D20-WS-SEP-CHK             PIC X(12).
010400   03 D20-WS-SEP3-CHK            PIC X(3).
010500   03 D20-WS-LINE-LEN            PIC 9(4)  COMP VALUE ZERO.
010600   03 FILLER                     PIC X(3).
010700*
010800 01 LS-FILE-STATUSES.
010900   03 D20-FS-PLAYERS             PIC XX.
011000     88 D20-PLYF-OK                        VALUE '00'.
011100     88 D20-PLYF-EOF                       VALUE '10'.
011200   03 FILLER                     PIC X(8).
011300*
011400**
011500 LINKAGE SECTION.
011600 COPY D20MROS.
011700 COPY D20MCTL.
011800 COPY D20MCR.
011900*
012000**
012100 PROCEDURE DIVISION USING D20-ROSTER-AREA
012200                          D20-GLOBAL-CONTROL
012300                          D20-MODULE-RESULT.
012400*
012500 0100-BEGIN.
012600     MOVE ZERO                        TO D20-MR-RESULT.
012700     MOVE ZERO                        TO D20-ROSTER-TOTAL.
012800*
012900     PERFORM 0200-OPEN-PLAYERS-FILE THRU 0200-EXIT.
013000     PERFORM 0300-READ-GLOBAL-LINE   THRU 0300-EXIT.
013100     PERFORM 0400-SKIP-GLOBAL-SEP    THRU 0400-EXIT.
013200     PERFORM 0500-BUILD-ROSTER       THRU 0500-EXIT.
013300     PERFORM 0900-CLOSE-PLAYERS-FILE THRU 0900-EXIT.
013400*
013500     GOBACK.
013600*
013700* ---------------------------------------------------------------
013800* OPEN THE INPUT FILE FOR SEQUENTIAL READ
013900 0200-OPEN-PLAYERS-FILE.
014000     OPEN INPUT D20-PLAYERS-FILE.
014100     IF NOT D20-PLYF-OK
014200        DISPLAY 'D20D001 - OPEN ERROR ON PLAYERF - FS: '
014300                D20-FS-PLAYERS
014400        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
014500     END-IF.
014600 0200-EXIT.
014700     EXIT.
014800*
014900* ---------------------------------------------------------------
015000* RECORD 1 - 'p:<value>' OR ANYTHING ELSE (THRESHOLD UNCHANGED)
015100 0300-READ-GLOBAL-LINE.
015200     PERFORM 0800-READ-A-RECORD THRU 0800-EXIT.
015300     IF D20-PLYF-EOF
015400        GO TO 0300-EXIT
015500     END-IF.
015600*
015700     MOVE D20-PR-PREFIX                TO D20-WS-PREFIX-CHK.
015800     IF D20-WS-PREFIX-CHK EQUAL CC-GLOBAL-PREFIX
015900        MOVE D20-PLAYERS-REC(3:16)      TO D20-WS-THRESHOLD-EDIT
016000        MOVE D20-WS-THRESHOLD-EDIT      TO D20-THRESHOLD-P
016100     END-IF.
016200 0300-EXIT.
016300     EXIT.
016400*
016500* ---------------------------------------------------------------
016600* RECORD 2 - '---global---' SEPARATOR, ALWAYS DISCARDED
016700 0400-SKIP-GLOBAL-SEP.
016800     IF D20-PLYF-EOF
016900        GO TO 0400-EXIT
017000     END-IF.
017100     PERFORM 0800-READ-A-RECORD THRU 0800-EXIT.
017200 0400-EXIT.
017300     EXIT.
017400*
017500* ---------------------------------------------------------------
017600* REPEATING GROUPS: NAME / ROLL-TABLE / CURRENT-ELEMENT / '---'
017700 0500-BUILD-ROSTER.
017800     PERFORM 0510-READ-ONE-PLAYER THRU 0510-EXIT
017900        UNTIL D20-PLYF-EOF.
018000 0500-EXIT.
018100     EXIT.
018200*
018300 0510-READ-ONE-PLAYER.
018400* SKIP DEFENSIVE BLANK / '---' LINES BETWEEN PLAYER GROUPS
018500 0510-SKIP-LOOP.
018600     IF D20-PLYF-EOF
018700        GO TO 0510-EXIT
018800     END-IF.
018900     IF D20-PLAYERS-REC EQUAL SPACES
019000        PERFORM 0800-READ-A-RECORD THRU 0800-EXIT
019100        GO TO 0510-SKIP-LOOP
019200     END-IF.
019300     MOVE D20-PLAYERS-REC(1:3)          TO D20-WS-SEP3-CHK.
019400     IF D20-WS-SEP3-CHK EQUAL CC-RECORD-SEP
019500        PERFORM 0800-READ-A-RECORD THRU 0800-EXIT
019600        GO TO 0510-SKIP-LOOP
019700     END-IF.
019800*
019900     ADD 1                             TO D20-ROSTER-TOTAL.
020000     SET D20-ROSTER-IDX                TO D20-ROSTER-TOTAL.
020100     MOVE D20-PLAYERS-REC(1:30)
020200                    TO D20-RE-NAME (D20-ROSTER-IDX).
020300*
020400     PERFORM 0800-READ-A-RECORD THRU 0800-EXIT.
020500     PERFORM 0520-PARSE-ROLL-LINE THRU 0520-EXIT.
020600*
020700     PERFORM 0800-READ-A-RECORD THRU 0800-EXIT.
020800     MOVE D20-PLAYERS-REC(1:4)          TO D20-WS-CURRENT-ALPHA.
020900     MOVE D20-WS-CURRENT-ALPHA          TO D20-WS-CURRENT-NUM.
021000     MOVE D20-WS-CURRENT-NUM
021100              TO D20-RE-CURRENT-ELEMENT (D20-ROSTER-IDX).
021200*
021300* TRAILING '---' - TOLERATE END OF FILE WITH NO SEPARATOR
021400     IF NOT D20-PLYF-EOF
021500        PERFORM 0800-READ-A-RECORD THRU 0800-EXIT
021600     END-IF.
021700 0510-EXIT.
021800     EXIT.
021900*
022000* ---------------------------------------------------------------
022100* PARSE THE BRACKETED ROLL-TABLE LINE VIA D20D002 AND COPY THE
022200* RESULT INTO THE CURRENT ROSTER SLOT
022300 0520-PARSE-ROLL-LINE.
022400     MOVE D20-PLAYERS-REC               TO D20-TPI-TEXT-DATA.
022500     PERFORM 0700-COMPUTE-LINE-LEN THRU 0700-EXIT.
022600     MOVE D20-WS-LINE-LEN               TO D20-TPI-TEXT-LEN.
022700*
022800     CALL 'D20D002' USING D20-TOKEN-PARSE-IN
022900                          D20-TOKEN-PARSE-OUT
023000                          D20-MODULE-RESULT
023100              ON EXCEPTION
023200                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
023300          NOT ON EXCEPTION
023400                 PERFORM 0600-CHECK-CALL-RESULT THRU 0600-EXIT
023500     END-CALL.
023600*
023700     MOVE D20-TPO-ENTRY-TOTAL
023800              TO D20-RE-TABLE-SIZE (D20-ROSTER-IDX).
023900*
024000     PERFORM 0521-COPY-ONE-ROLL-EL THRU 0521-EXIT
024100        VARYING D20-TPO-IDX FROM 1 BY 1
024200        UNTIL D20-TPO-IDX > D20-TPO-ENTRY-TOTAL.
024300 0520-EXIT.
024400     EXIT.
024500*
024600* ---------------------------------------------------------------
024700* COPY ONE PARSED ROLL VALUE FROM D20D002'S OUTPUT TABLE INTO THE
024800* CURRENT ROSTER SLOT'S ROLL TABLE
024900 0521-COPY-ONE-ROLL-EL.
025000     MOVE D20-TPO-ENTRY (D20-TPO-IDX)
025100        TO D20-RE-ROLL-ENTRY (D20-ROSTER-IDX, D20-TPO-IDX).
025200 0521-EXIT.
025300     EXIT.
025400*
025500* ---------------------------------------------------------------
025600* COMPUTE THE MEANINGFUL LENGTH OF THE JUST-READ LINE (TRAILING
025700* SPACES ARE FILE-SECTION PADDING, NOT PART OF THE DATA)
025800 0700-COMPUTE-LINE-LEN.
025900     MOVE 2000                          TO D20-WS-LINE-LEN.
026000     INSPECT D20-PLAYERS-REC
026100        TALLYING D20-WS-LINE-LEN FOR CHARACTERS BEFORE
026200                 INITIAL '  '.
026300     IF D20-WS-LINE-LEN EQUAL ZERO
026400        MOVE 2000                       TO D20-WS-LINE-LEN
026500     END-IF.
026600 0700-EXIT.
026700     EXIT.
026800*
026900* ---------------------------------------------------------------
027000 0600-CHECK-CALL-RESULT.
027100     IF D20-MR-RESULT NOT EQUAL ZERO
027200        GOBACK
027300     END-IF.
027400 0600-EXIT.
027500     EXIT.
027600*
027700* ---------------------------------------------------------------
027800 0800-READ-A-RECORD.
027900     READ D20-PLAYERS-FILE.
028000     IF D20-PLYF-EOF
028100        GO TO 0800-EXIT
028200     END-IF.
028300     IF NOT D20-PLYF-OK
028400        DISPLAY 'D20D001 - READ ERROR ON PLAYERF - FS: '
028500                D20-FS-PLAYERS
028600        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
028700     END-IF.
028800 0800-EXIT.
028900     EXIT.
029000*
029100* ---------------------------------------------------------------
029200 0900-CLOSE-PLAYERS-FILE.
029300     CLOSE D20-PLAYERS-FILE.
029400     IF NOT D20-PLYF-OK
029500        DISPLAY 'D20D001 - CLOSE ERROR ON PLAYERF - FS: '
029600                D20-FS-PLAYERS
029700        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
029800     END-IF.
029900 0900-EXIT.
030000     EXIT.
030100*
030200* --- RUNTIME ERRORS ---
030300 9900-RAISE-FILE-ERROR.
030400     MOVE 30                            TO D20-MR-RESULT.
030500     MOVE 'PLAYERS.TXT I/O ERROR'       TO D20-MR-DESCRIPTION.
030600     MOVE D20-FS-PLAYERS                TO D20-MR-POSITION.
030700     GOBACK.
030800 9900-EXIT.
030900     EXIT.
031000*
031100 9910-RAISE-CALL-ERROR.
031200     MOVE 31                            TO D20-MR-RESULT.
031300     MOVE 'CALL FOR PROGRAM D20D002 RAISED AN EXCEPTION'
031400                                         TO D20-MR-DESCRIPTION.
031500     GOBACK.
031600 9910-EXIT.
031700     EXIT.
