000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20I002.
000400 AUTHOR. R A GRECO.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 09/14/90.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20I002
001100* **++ RENDER A ROLL-TABLE TO ITS BRACKETED, COMMA-SEPARATED
001200*      TEXT FORM SUCH AS '[12, -3, 20]' - CALLED BY D20I001
001300*      (SAVE) ONE TIME PER PLAYER RECORD.  MIRROR IMAGE OF THE
001400*      PARSE DONE BY D20D002 ON THE LOAD SIDE.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATE       WHO   REQUEST     DESCRIPTION
001800* ---------- ----- ----------- ---------------------------------
001900* 09/14/90   RAG   D20-0001    ORIGINAL PROGRAM.
002000* 03/02/91   RAG   D20-0015    EMPTY TABLE RENDERS AS '[]' - DO
002100*                              NOT LEAVE THE FIELD BLANK.
002200* 11/19/92   KLB   D20-0037    ONE SPACE AFTER EACH COMMA TO
002300*                              MATCH WHAT D20D002 IS WILLING TO
002400*                              READ BACK IN.
002500* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
002600*                              FIELDS PROCESSED BY THIS PROGRAM,
002700*                              NO CHANGE REQUIRED.
002800* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
002900*----------------------------------------------------------------
003000 ENVIRONMENT DIVISION.
003100*
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.    IBM-370.
003400 OBJECT-COMPUTER.    IBM-370.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000**
004100 DATA DIVISION.
004200*
004300 WORKING-STORAGE SECTION.
004400 01 WK-LITERALS.
004500   03 CC-OPEN-BRACKET             PIC X(1)  VALUE '['.
004600   03 CC-CLOSE-BRACKET            PIC X(1)  VALUE ']'.
004700   03 CC-SEPARATOR                PIC X(2)  VALUE ', '.
004800*
004900   03 FILLER                     PIC X(4).
005000 01 D20-WS-EDIT-AREA.
005100   03 D20-WS-EDIT-VALUE           PIC -ZZ9.
005200   03 D20-WS-EDIT-ALPHA REDEFINES
005300      D20-WS-EDIT-VALUE           PIC X(4).
005400*
005500   03 FILLER                     PIC X(4).
005600 01 D20-WS-COUNT-AREA.
005700   03 D20-WS-ENTRY-CT             PIC 9(4).
005800   03 D20-WS-ENTRY-CT-ALPHA REDEFINES
005900      D20-WS-ENTRY-CT             PIC X(4).
006000*
006100* STRING POINTER, KEPT DISPLAYABLE SO IT CAN BE TRACED IF THE
006200* OUTPUT AREA EVER OVERFLOWS DURING TESTING
006300   03 FILLER                     PIC X(4).
006400 01 D20-WS-POS-AREA.
006500   03 D20-WS-POS-DISP             PIC 9(4).
006600   03 D20-WS-POS-ALPHA REDEFINES
006700      D20-WS-POS-DISP             PIC X(4).
006800   03 FILLER                     PIC X(4).
006900*
007000 77 D20-WS-LEAD-SP                PIC 9(4)  COMP VALUE ZERO.
007100 77 D20-WS-EDIT-LEN               PIC 9(4)  COMP VALUE ZERO.
007200*
007300 LOCAL-STORAGE SECTION.
007400 01 LS-UTILS.
007500   03 D20-WS-POS                  PIC 9(4)  COMP VALUE 1.
007600   03 D20-LS-IDX                  PIC 9(4)  COMP VALUE ZERO.
007700   03 FILLER                      PIC X(4).
007800*
007900**
008000 LINKAGE SECTION.
008100 COPY D20I002I.
008200 COPY D20I002O.
008300 COPY D20MCR.
008400*
008500**
008600 PROCEDURE DIVISION USING D20-TOKEN-RENDER-IN
008700                          D20-TOKEN-RENDER-OUT
008800                          D20-MODULE-RESULT.
008900*
009000 0100-BEGIN.
009100     MOVE ZERO                        TO D20-MR-RESULT.
009200     MOVE SPACES                      TO D20-TRO-TEXT-DATA.
009300     MOVE 1                           TO D20-WS-POS.
009400     MOVE D20-TRI-TABLE-SIZE          TO D20-WS-ENTRY-CT.
009500*
009600     STRING CC-OPEN-BRACKET           DELIMITED BY SIZE
009700       INTO D20-TRO-TEXT-DATA
009800       POINTER D20-WS-POS.
009900*
010000     PERFORM 0200-RENDER-ONE-ENTRY THRU 0200-EXIT
010100        VARYING D20-LS-IDX FROM 1 BY 1
010200        UNTIL D20-LS-IDX > D20-TRI-TABLE-SIZE.
010300*
010400     STRING CC-CLOSE-BRACKET          DELIMITED BY SIZE
010500       INTO D20-TRO-TEXT-DATA
010600       POINTER D20-WS-POS.
010700*
010800     COMPUTE D20-TRO-TEXT-LEN = D20-WS-POS - 1.
010900     MOVE D20-WS-POS                  TO D20-WS-POS-DISP.
011000*
011100     GOBACK.
011200*
011300* ---------------------------------------------------------------
011400* RENDER ONE ENTRY AS A ZERO-SUPPRESSED SIGNED NUMBER - A COMMA
011500* AND ONE SPACE PRECEDE EVERY ENTRY AFTER THE FIRST
011600 0200-RENDER-ONE-ENTRY.
011700     IF D20-LS-IDX GREATER THAN 1
011800        STRING CC-SEPARATOR             DELIMITED BY SIZE
011900          INTO D20-TRO-TEXT-DATA
012000          POINTER D20-WS-POS
012100     END-IF.
012200*
012300     SET D20-TRI-IDX                  TO D20-LS-IDX.
012400     MOVE D20-TRI-ROLL-EL (D20-TRI-IDX) TO D20-WS-EDIT-VALUE.
012500*
012600     MOVE ZERO                        TO D20-WS-LEAD-SP.
012700     INSPECT D20-WS-EDIT-ALPHA
012800        TALLYING D20-WS-LEAD-SP FOR LEADING SPACE.
012900     COMPUTE D20-WS-EDIT-LEN = 4 - D20-WS-LEAD-SP.
013000*
013100     STRING D20-WS-EDIT-ALPHA(D20-WS-LEAD-SP + 1:D20-WS-EDIT-LEN)
013200                                       DELIMITED BY SIZE
013300       INTO D20-TRO-TEXT-DATA
013400       POINTER D20-WS-POS.
013500 0200-EXIT.
013600     EXIT.
