000100* **++ D20A001O - OUTPUT AREA FOR THE CHEAT-DETECTION ENGINE
000200*
000300 01 D20-CHEAT-RESULT.
000400   03 D20-CR-CHEAT-PROBABILITY      USAGE COMP-2 VALUE ZERO.
000500   03 D20-CR-MIN-VALUE              USAGE COMP-2 VALUE ZERO.
000600   03 D20-CR-DOES-CHEAT             PIC X(1)  VALUE 'N'.
000700     88 D20-CR-CHEATS                         VALUE 'Y'.
000800     88 D20-CR-DOES-NOT-CHEAT                 VALUE 'N'.
000900   03 FILLER                        PIC X(9).
