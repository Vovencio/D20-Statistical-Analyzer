000100* **++ D20D002I - INPUT AREA FOR THE ROLL-TABLE TOKEN PARSER
000200*
000300 01 D20-TOKEN-PARSE-IN.
000400   03 D20-TPI-TEXT-LEN             PIC 9(4)   COMP VALUE ZERO.
000500   03 D20-TPI-TEXT-DATA            PIC X(999)      VALUE SPACE.
000600   03 FILLER                       PIC X(4).
