000100* **++ D20MROP - RECORD-MANAGER OPERATION AREA
000200*
000300* TELLS D20R001 WHICH OF ITS THREE JOBS TO DO ON THIS CALL - ADD
000400* ONE ROLL, RESIZE ONE PLAYER, OR RESIZE THE WHOLE ROSTER TO A
000500* NEW DEFAULT TABLE SIZE.
000600*
000700* MAINT:
000800*   1992-02-19 RAG  ORIGINAL.
000900*
001000 01 D20-RECORD-OP.
001100   03 D20-ROP-FUNCTION             PIC X(1).
001200     88 D20-ROP-ADD-ROLL                    VALUE '1'.
001300     88 D20-ROP-RESIZE-PLAYER               VALUE '2'.
001400     88 D20-ROP-RESIZE-ALL                  VALUE '3'.
001500*    RAW INCOMING DIE FACE FOR THE ADD-ROLL FUNCTION - MAY BE
001600*    OUT OF THE 1-20 RANGE, THAT IS WHAT 0200-ADD-ROLL CHECKS
001700   03 D20-ROP-ROLL-VALUE           PIC S9(3).
001800*    REQUESTED NEW TABLE SIZE FOR RESIZE-PLAYER / RESIZE-ALL
001900   03 D20-ROP-NEW-SIZE             PIC 9(4).
002000   03 FILLER                       PIC X(10).
