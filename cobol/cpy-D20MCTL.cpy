000100* **++ D20MCTL - GLOBAL CONTROL PARAMETERS
000200*
000300* FIRST RECORD OF THE PLAYERS.TXT FILE (THE 'p:' LINE).  CARRIED
000400* ON THE USING LIST OF D20D001/D20I001 (LOAD/SAVE) AND D20R001
000500* (RESIZE-ALL-PLAYERS, WHEN THE DEFAULT TABLE SIZE CHANGES).
000600*
000700* MAINT:
000800*   1990-09-14 RAG  ORIGINAL.
000900*   1999-01-11 KLB  Y2K SWEEP - NO DATE FIELDS IN THIS COPYBOOK,
001000*                   REVIEWED AND SIGNED OFF, NO CHANGE REQUIRED.
001100*
001200 01 D20-GLOBAL-CONTROL.
001300*    ODDS-AGAINST THRESHOLD 'p' - CHEAT-PROBABILITY MUST MEET
001400*    OR EXCEED THIS VALUE BEFORE A PLAYER IS FLAGGED
001500   03 D20-THRESHOLD-P              PIC 9(9)V9(6).
001600*    TABLE SIZE APPLIED TO A NEW PLAYER WHEN NONE IS GIVEN
001700   03 D20-DFLT-TABLE-SIZE          PIC 9(4).
001800   03 FILLER                       PIC X(20).
001900*
002000* SHOP-WIDE DEFAULTS - BUSINESS RULE, NOT OPERATOR-SUPPLIED
002100 01 D20-DEFAULTS.
002200   03 D20-DEFAULT-TABLE-SIZE       PIC 9(4)        VALUE 10.
002300   03 D20-DEFAULT-THRESHOLD        PIC 9(9)V9(6)
002400                                    VALUE 1000.000000.
002500   03 FILLER                       PIC X(10).
