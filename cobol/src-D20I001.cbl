000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20I001.
000400 AUTHOR. R A GRECO.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 09/14/90.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20I001
001100* **++ SAVE THE PLAYER ROSTER BACK OUT TO PLAYERS.TXT (INBLOCK
001200*      DIRECTION - ROSTER WORKING TABLE INTO FLAT TEXT).
001300*      OVERWRITES WHATEVER PLAYERS.TXT CURRENTLY HOLDS.
001400*----------------------------------------------------------------
001500* CHANGE LOG
001600* DATE       WHO   REQUEST     DESCRIPTION
001700* ---------- ----- ----------- ---------------------------------
001800* 09/14/90   RAG   D20-0001    ORIGINAL PROGRAM.
001900* 03/02/91   RAG   D20-0014    WRITE A TRAILING '---' AFTER THE
002000*                              LAST PLAYER TO MATCH WHAT D20D001
002100*                              NOW TOLERATES ON READ.
002200* 11/19/92   KLB   D20-0037    STOPPED WRITING A SEPARATE TABLE-
002300*                              SIZE RECORD - IT IS IMPLICIT IN
002400*                              THE PARSED ROLL COUNT.
002500* 06/14/95   DPF   D20-0069    RAISED ROSTER-MAX TO 500 PLAYERS
002600*                              (SEE D20MROS) TO MATCH D20D001.
002700* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
002800*                              FIELDS PROCESSED BY THIS PROGRAM,
002900*                              NO CHANGE REQUIRED.
003000* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
003100* 08/03/01   JQA   D20-0140    ADDED FS-PLAYERS DIAGNOSTIC
003200*                              DISPLAY ON OPEN/WRITE/CLOSE ERROR.
003300*----------------------------------------------------------------
003400 ENVIRONMENT DIVISION.
003500*
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.    IBM-370.
003800 OBJECT-COMPUTER.    IBM-370.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS D20-DIGITS-ONLY IS '0' THRU '9'
004200     UPSI-0 ON STATUS IS D20-RERUN-SWITCH
004300            OFF STATUS IS D20-NORMAL-SWITCH.
004400*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT D20-PLAYERS-FILE     ASSIGN TO PLAYERF
004800                                  ORGANIZATION LINE SEQUENTIAL
004900                                  FILE STATUS D20-FS-PLAYERS.
005000**
005100 DATA DIVISION.
005200*
005300 FILE SECTION.
005400 FD  D20-PLAYERS-FILE.
005500 01  D20-PLAYERS-REC             PIC X(2000).
005600*
005700 01  FILLER REDEFINES D20-PLAYERS-REC.
005800   03 D20-PR-PREFIX              PIC X(2).
005900   03 D20-PR-REST                PIC X(1998).
006000*
006100 WORKING-STORAGE SECTION.
006200 01 WK-LITERALS.
006300   03 CC-GLOBAL-PREFIX           PIC X(2)   VALUE 'p:'.
006400   03 CC-GLOBAL-SEP              PIC X(12)  VALUE
006500                                  '---global---'.
006600   03 CC-RECORD-SEP              PIC X(3)   VALUE '---'.
006700   03 FILLER                     PIC X(3).
006800*
006900 01 D20-WS-CURRENT-AREA.
007000   03 D20-WS-CURRENT-NUM         PIC 9(4).
007100   03 D20-WS-CURRENT-ALPHA REDEFINES
007200      D20-WS-CURRENT-NUM         PIC X(4).
007300   03 FILLER                     PIC X(2).
007400*
007500 01 D20-WS-THRESHOLD-AREA.
007600   03 D20-WS-THRESHOLD-EDIT      PIC 9(9).9(6).
007700   03 D20-WS-THRESHOLD-ALPHA REDEFINES
007800      D20-WS-THRESHOLD-EDIT      PIC X(16).
007900   03 FILLER                     PIC X(2).
008000*
008100 77 D20-WS-ROLL-IDX              PIC 9(4)  COMP VALUE ZERO.
008200*
008300* WORKING AREAS USED TO DRIVE THE CALL TO D20I002 - THIS PROGRAM
008400* IS THE CALLER SO THESE ARE OURS, NOT PART OF OUR OWN USING LIST
008500 COPY D20I002I.
008600 COPY D20I002O.
008700*
008800**
008900 LOCAL-STORAGE SECTION.
009000 01 LS-FILE-STATUSES.
009100   03 D20-FS-PLAYERS             PIC XX.
009200     88 D20-PLYF-OK                        VALUE '00'.
009300     88 D20-PLYF-EOF                       VALUE '10'.
009400   03 FILLER                     PIC X(8).
009500*
009600**
009700 LINKAGE SECTION.
009800 COPY D20MROS.
009900 COPY D20MCTL.
010000 COPY D20MCR.
010100*
010200**
010300 PROCEDURE DIVISION USING D20-ROSTER-AREA
010400                          D20-GLOBAL-CONTROL
010500                          D20-MODULE-RESULT.
010600*
010700 0100-BEGIN.
010800     MOVE ZERO                        TO D20-MR-RESULT.
010900*
011000     PERFORM 0200-OPEN-PLAYERS-FILE  THRU 0200-EXIT.
011100     PERFORM 0300-WRITE-GLOBAL-LINES THRU 0300-EXIT.
011200     PERFORM 0400-WRITE-ROSTER       THRU 0400-EXIT.
011300     PERFORM 0900-CLOSE-PLAYERS-FILE THRU 0900-EXIT.
011400*
011500     GOBACK.
011600*
011700* ---------------------------------------------------------------
011800* OPEN THE OUTPUT FILE - THIS PROGRAM ALWAYS OVERWRITES WHATEVER
011900* PLAYERS.TXT HOLDS TODAY
012000 0200-OPEN-PLAYERS-FILE.
012100     OPEN OUTPUT D20-PLAYERS-FILE.
012200     IF NOT D20-PLYF-OK
012300        DISPLAY 'D20I001 - OPEN ERROR ON PLAYERF - FS: '
012400                D20-FS-PLAYERS
012500        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
012600     END-IF.
012700 0200-EXIT.
012800     EXIT.
012900*
013000* ---------------------------------------------------------------
013100* RECORD 1 - 'p:<value>', RECORD 2 - '---global---' SEPARATOR
013200 0300-WRITE-GLOBAL-LINES.
013300     MOVE D20-THRESHOLD-P              TO D20-WS-THRESHOLD-EDIT.
013400     MOVE SPACES                       TO D20-PLAYERS-REC.
013500     STRING CC-GLOBAL-PREFIX           DELIMITED BY SIZE
013600            D20-WS-THRESHOLD-ALPHA     DELIMITED BY SIZE
013700       INTO D20-PLAYERS-REC.
013800     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
013900*
014000     MOVE SPACES                       TO D20-PLAYERS-REC.
014100     MOVE CC-GLOBAL-SEP                TO D20-PLAYERS-REC(1:12).
014200     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
014300 0300-EXIT.
014400     EXIT.
014500*
014600* ---------------------------------------------------------------
014700* REPEATING GROUPS: NAME / ROLL-TABLE / CURRENT-ELEMENT / '---'
014800 0400-WRITE-ROSTER.
014900     PERFORM 0410-WRITE-ONE-PLAYER THRU 0410-EXIT
015000        VARYING D20-ROSTER-IDX FROM 1 BY 1
015100        UNTIL D20-ROSTER-IDX > D20-ROSTER-TOTAL.
015200 0400-EXIT.
015300     EXIT.
015400*
015500 0410-WRITE-ONE-PLAYER.
015600     MOVE SPACES                       TO D20-PLAYERS-REC.
015700     MOVE D20-RE-NAME (D20-ROSTER-IDX) TO D20-PLAYERS-REC(1:30).
015800     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
015900*
016000     PERFORM 0420-BUILD-RENDER-INPUT THRU 0420-EXIT.
016100     CALL 'D20I002' USING D20-TOKEN-RENDER-IN
016200                          D20-TOKEN-RENDER-OUT
016300                          D20-MODULE-RESULT
016400              ON EXCEPTION
016500                 PERFORM 9910-RAISE-CALL-ERROR THRU 9910-EXIT
016600          NOT ON EXCEPTION
016700                 PERFORM 0600-CHECK-CALL-RESULT THRU 0600-EXIT
016800     END-CALL.
016900*
017000     MOVE SPACES                       TO D20-PLAYERS-REC.
017100     MOVE D20-TRO-TEXT-DATA(1:D20-TRO-TEXT-LEN)
017200                                       TO D20-PLAYERS-REC
017300                                          (1:D20-TRO-TEXT-LEN).
017400     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
017500*
017600     MOVE D20-RE-CURRENT-ELEMENT (D20-ROSTER-IDX)
017700                                       TO D20-WS-CURRENT-NUM.
017800     MOVE SPACES                       TO D20-PLAYERS-REC.
017900     MOVE D20-WS-CURRENT-ALPHA         TO D20-PLAYERS-REC(1:4).
018000     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
018100*
018200     MOVE SPACES                       TO D20-PLAYERS-REC.
018300     MOVE CC-RECORD-SEP                TO D20-PLAYERS-REC(1:3).
018400     PERFORM 0800-WRITE-A-RECORD THRU 0800-EXIT.
018500 0410-EXIT.
018600     EXIT.
018700*
018800* ---------------------------------------------------------------
018900* COPY THE ROSTER SLOT'S FIXED-200 ROLL TABLE INTO THE ODO-STYLE
019000* LINKAGE AREA D20I002 EXPECTS - ONLY THE FILLED PORTION
019100 0420-BUILD-RENDER-INPUT.
019200     MOVE D20-RE-TABLE-SIZE (D20-ROSTER-IDX)
019300                                       TO D20-TRI-TABLE-SIZE.
019400     PERFORM 0430-COPY-ONE-ROLL-EL THRU 0430-EXIT
019500        VARYING D20-WS-ROLL-IDX FROM 1 BY 1
019600        UNTIL D20-WS-ROLL-IDX > D20-TRI-TABLE-SIZE.
019700 0420-EXIT.
019800     EXIT.
019900*
020000 0430-COPY-ONE-ROLL-EL.
020100     SET D20-TRI-IDX                   TO D20-WS-ROLL-IDX.
020200     MOVE D20-RE-ROLL-ENTRY (D20-ROSTER-IDX, D20-WS-ROLL-IDX)
020300                    TO D20-TRI-ROLL-EL (D20-TRI-IDX).
020400 0430-EXIT.
020500     EXIT.
020600*
020700* ---------------------------------------------------------------
020800 0600-CHECK-CALL-RESULT.
020900     IF D20-MR-RESULT NOT EQUAL ZERO
021000        GOBACK
021100     END-IF.
021200 0600-EXIT.
021300     EXIT.
021400*
021500* ---------------------------------------------------------------
021600 0800-WRITE-A-RECORD.
021700     WRITE D20-PLAYERS-REC.
021800     IF NOT D20-PLYF-OK
021900        DISPLAY 'D20I001 - WRITE ERROR ON PLAYERF - FS: '
022000                D20-FS-PLAYERS
022100        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
022200     END-IF.
022300 0800-EXIT.
022400     EXIT.
022500*
022600* ---------------------------------------------------------------
022700 0900-CLOSE-PLAYERS-FILE.
022800     CLOSE D20-PLAYERS-FILE.
022900     IF NOT D20-PLYF-OK
023000        DISPLAY 'D20I001 - CLOSE ERROR ON PLAYERF - FS: '
023100                D20-FS-PLAYERS
023200        PERFORM 9900-RAISE-FILE-ERROR THRU 9900-EXIT
023300     END-IF.
023400 0900-EXIT.
023500     EXIT.
023600*
023700* --- RUNTIME ERRORS ---
023800 9900-RAISE-FILE-ERROR.
023900     MOVE 30                            TO D20-MR-RESULT.
024000     MOVE 'PLAYERS.TXT I/O ERROR'       TO D20-MR-DESCRIPTION.
024100     MOVE D20-FS-PLAYERS                TO D20-MR-POSITION.
024200     GOBACK.
024300 9900-EXIT.
024400     EXIT.
024500*
024600 9910-RAISE-CALL-ERROR.
024700     MOVE 31                            TO D20-MR-RESULT.
024800     MOVE 'CALL FOR PROGRAM D20I002 RAISED AN EXCEPTION'
024900                                         TO D20-MR-DESCRIPTION.
025000     GOBACK.
025100 9910-EXIT.
025200     EXIT.
