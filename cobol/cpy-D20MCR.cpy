000100* **++ D20MCR - MODULE RESULT AREA
000200*
000300* RETURNED BY EVERY D20 CALLED PROGRAM ON THE LAST POSITION OF
000400* ITS USING LIST.  ZERO MEANS "NO ERROR" - ANY OTHER VALUE IS A
000500* PROGRAM-SPECIFIC RESULT CODE, SEE THE RAISE-xxx PARAGRAPHS OF
000600* THE PROGRAM THAT SET IT.
000700*
000800* MAINT:
000900*   1990-09-14 RAG  ORIGINAL.
001000*
001100 01 D20-MODULE-RESULT.
001200   03 D20-MR-RESULT                PIC 9(4)   COMP VALUE ZERO.
001300   03 D20-MR-DESCRIPTION           PIC X(80)       VALUE SPACE.
001400   03 D20-MR-POSITION              PIC X(50)       VALUE SPACE.
001500   03 FILLER                       PIC X(10).
