000100* **++ D20MCSW - RESIZE DIRECTION / VALIDATION SWITCH AREA
000200*
000300* MAINT:
000400*   1993-06-30 KLB  ORIGINAL - PULLED OUT OF D20R001 SO THE
000500*                   SWITCH LAYOUT IS SHARED WITH THE TEST DRIVER.
000600*
000700 01 D20-DIRECTION-SWITCH.
000800   03 D20-RESIZE-DIRECTION         PIC X(8)    VALUE SPACE.
000900   03 FILLER REDEFINES D20-RESIZE-DIRECTION.
001000     05 FILLER                     PIC X(3).
001100     05 D20-RESIZE-MODE            PIC X(1).
001200       88 D20-GROW-MODE                        VALUE 'G'.
001300       88 D20-SHRINK-MODE                      VALUE 'S'.
001400       88 D20-NO-RESIZE-MODE                   VALUE 'N'.
001500     05 FILLER                     PIC X(4).
001600*
001700   03 D20-ROLL-VALID-SWITCH        PIC X(1)    VALUE 'Y'.
001800     88 D20-ROLL-VALUE-VALID                   VALUE 'Y'.
001900     88 D20-ROLL-VALUE-INVALID                 VALUE 'N'.
