000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20D002.
000400 AUTHOR. R A GRECO.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 09/14/90.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20D002
001100* **++ TOKEN PARSER FOR A BRACKETED, COMMA-SEPARATED ROLL-TABLE
001200*      LIST SUCH AS '[12, -3, 20]' - CALLED BY D20D001 (LOAD)
001300*      ONE TIME PER PLAYER RECORD.  RETURNS AN UNBOUNDED-STYLE
001400*      TABLE OF SIGNED 3-DIGIT ENTRIES.
001500*----------------------------------------------------------------
001600* CHANGE LOG
001700* DATE       WHO   REQUEST     DESCRIPTION
001800* ---------- ----- ----------- ---------------------------------
001900* 09/14/90   RAG   D20-0001    ORIGINAL PROGRAM.
002000* 03/02/91   RAG   D20-0015    EMPTY LIST '[]' NO LONGER RAISES
002100*                              AN ERROR - ENTRY-TOTAL SET TO
002200*                              ZERO AND CONTROL RETURNED CLEAN.
002300* 11/19/92   KLB   D20-0037    ALLOW MULTIPLE LEADING SPACES
002400*                              AFTER A COMMA - SOME EDITORS PAD
002500*                              THE LIST WITH MORE THAN ONE.
002600* 07/08/93   KLB   D20-0044    RAISE-TOO-MANY-ERROR ADDED - LIST
002700*                              WAS SILENTLY TRUNCATING AT 200.
002800* 02/25/94   DPF   D20-0059    REJECT A LONE '-' TOKEN INSTEAD
002900*                              OF TREATING IT AS ZERO.
003000* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
003100*                              FIELDS PROCESSED BY THIS PROGRAM,
003200*                              NO CHANGE REQUIRED.
003300* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
003400* 04/17/04   JQA   D20-0163    CORRECTED FIND-1ST-SUBELEMENT
003500*                              STYLE BOUNDS CHECK ON THE INSIDE-
003600*                              LEN COMPUTE WHEN TEXT-LEN IS 2.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900*
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER.    IBM-370.
004200 OBJECT-COMPUTER.    IBM-370.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM
004500     CLASS D20-DIGITS-ONLY IS '0' THRU '9'.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900**
005000 DATA DIVISION.
005100*
005200 WORKING-STORAGE SECTION.
005300 01 WK-LITERALS.
005400   03 PGM-NAME                   PIC X(8)   VALUE 'D20D002'.
005500   03 CC-OPEN-BRACKET            PIC X(1)   VALUE '['.
005600   03 CC-CLOSE-BRACKET           PIC X(1)   VALUE ']'.
005700   03 CC-COMMA                   PIC X(1)   VALUE ','.
005800   03 CC-MINUS                   PIC X(1)   VALUE '-'.
005900*
006000   03 FILLER                     PIC X(4).
006100 01 D20-WS-DIGIT-AREA.
006200   03 D20-WS-DIGIT-NUM           PIC 9(3).
006300   03 D20-WS-DIGIT-ALPHA REDEFINES
006400      D20-WS-DIGIT-NUM           PIC X(3).
006500*
006600   03 FILLER                     PIC X(4).
006700 01 D20-WS-ENTRY-CT-AREA.
006800   03 D20-WS-ENTRY-CT            PIC 9(4).
006900   03 D20-WS-ENTRY-CT-ALPHA REDEFINES
007000      D20-WS-ENTRY-CT            PIC X(4).
007100*
007200* DIGIT-START POSITION, KEPT DISPLAYABLE FOR THE OVERFLOW-ERROR
007300* DIAGNOSTIC MESSAGE
007400   03 FILLER                     PIC X(4).
007500 01 D20-WS-DSTART-AREA.
007600   03 D20-WS-DSTART-DISP         PIC 9(4).
007700   03 D20-WS-DSTART-ALPHA REDEFINES
007800      D20-WS-DSTART-DISP         PIC X(4).
007900   03 FILLER                     PIC X(4).
008000*
008100 77 D20-WS-INSIDE-LEN            PIC 9(4)   COMP VALUE ZERO.
008200 77 D20-WS-TOKEN-START           PIC 9(4)   COMP VALUE ZERO.
008300 77 D20-WS-TOKEN-LEN             PIC 9(4)   COMP VALUE ZERO.
008400 77 D20-WS-LEAD-SP               PIC 9(4)   COMP VALUE ZERO.
008500 77 D20-WS-CONTENT-START         PIC 9(4)   COMP VALUE ZERO.
008600 77 D20-WS-CONTENT-LEN           PIC 9(4)   COMP VALUE ZERO.
008700 77 D20-WS-DIGIT-START           PIC 9(4)   COMP VALUE ZERO.
008800 77 D20-WS-DIGIT-LEN             PIC 9(4)   COMP VALUE ZERO.
008900 77 D20-WS-PAD-POS               PIC 9(4)   COMP VALUE ZERO.
009000*
009100 01 D20-WS-INSIDE-TEXT           PIC X(999) VALUE SPACE.
009200*
009300 LOCAL-STORAGE SECTION.
009400 01 LS-UTILS.
009500   03 D20-WS-CH                  PIC X(1).
009600   03 D20-WS-SIGN                PIC X(1)   VALUE '+'.
009700   03 D20-WS-SIGNED-NUM          PIC S9(3)  VALUE ZERO.
009800   03 D20-LS-IDX                 PIC 9(4)   COMP VALUE ZERO.
009900   03 FILLER                     PIC X(6).
010000*
010100**
010200 LINKAGE SECTION.
010300 COPY D20D002I.
010400 COPY D20D002O.
010500 COPY D20MCR.
010600*
010700**
010800 PROCEDURE DIVISION USING D20-TOKEN-PARSE-IN
010900                          D20-TOKEN-PARSE-OUT
011000                          D20-MODULE-RESULT.
011100*
011200 0100-BEGIN.
011300     MOVE ZERO                        TO D20-MR-RESULT.
011400     MOVE ZERO                        TO D20-TPO-ENTRY-TOTAL.
011500*
011600     PERFORM 0200-VALIDATE-BRACKETS THRU 0200-EXIT.
011700     PERFORM 0300-FIND-INSIDE-LEN    THRU 0300-EXIT.
011800     IF D20-WS-INSIDE-LEN GREATER THAN ZERO
011900        PERFORM 0400-SCAN-TOKENS      THRU 0400-EXIT
012000     END-IF.
012100*
012200     GOBACK.
012300*
012400* ---------------------------------------------------------------
012500* THE TEXT MUST OPEN WITH '[' AND CLOSE WITH ']' - THIS IS THE
012600* ONLY SYNTAX A ROLL-TABLE LIST IS ALLOWED TO USE
012700 0200-VALIDATE-BRACKETS.
012800     IF D20-TPI-TEXT-LEN LESS THAN 2
012900        PERFORM 9900-RAISE-BRACKET-ERROR THRU 9900-EXIT
013000     END-IF.
013100*
013200     MOVE D20-TPI-TEXT-DATA(1:1)      TO D20-WS-CH.
013300     IF D20-WS-CH NOT EQUAL CC-OPEN-BRACKET
013400        PERFORM 9900-RAISE-BRACKET-ERROR THRU 9900-EXIT
013500     END-IF.
013600*
013700     MOVE D20-TPI-TEXT-DATA(D20-TPI-TEXT-LEN:1) TO D20-WS-CH.
013800     IF D20-WS-CH NOT EQUAL CC-CLOSE-BRACKET
013900        PERFORM 9900-RAISE-BRACKET-ERROR THRU 9900-EXIT
014000     END-IF.
014100 0200-EXIT.
014200     EXIT.
014300*
014400* ---------------------------------------------------------------
014500* LIFT WHAT SITS BETWEEN THE BRACKETS INTO A WORK AREA - '[]'
014600* WITH NOTHING BETWEEN LEAVES INSIDE-LEN AT ZERO, A CLEAN EMPTY
014700* ROLL TABLE
014800 0300-FIND-INSIDE-LEN.
014900     COMPUTE D20-WS-INSIDE-LEN = D20-TPI-TEXT-LEN - 2.
015000     IF D20-WS-INSIDE-LEN GREATER THAN ZERO
015100        MOVE D20-TPI-TEXT-DATA(2:D20-WS-INSIDE-LEN)
015200                                      TO D20-WS-INSIDE-TEXT
015300     END-IF.
015400 0300-EXIT.
015500     EXIT.
015600*
015700* ---------------------------------------------------------------
015800* WALK THE INSIDE TEXT ONE CHARACTER AT A TIME, EMITTING A TOKEN
015900* AT EACH COMMA, THEN EMITTING WHAT IS LEFT AFTER THE LOOP ENDS
016000 0400-SCAN-TOKENS.
016100     MOVE 1                           TO D20-WS-TOKEN-START.
016200     PERFORM 0410-SCAN-ONE-CHAR THRU 0410-EXIT
016300        VARYING D20-LS-IDX FROM 1 BY 1
016400        UNTIL D20-LS-IDX GREATER THAN D20-WS-INSIDE-LEN.
016500*
016600     COMPUTE D20-WS-TOKEN-LEN =
016700             D20-WS-INSIDE-LEN - D20-WS-TOKEN-START + 1.
016800     PERFORM 0420-EMIT-ONE-TOKEN THRU 0420-EXIT.
016900 0400-EXIT.
017000     EXIT.
017100*
017200 0410-SCAN-ONE-CHAR.
017300     MOVE D20-WS-INSIDE-TEXT(D20-LS-IDX:1) TO D20-WS-CH.
017400     IF D20-WS-CH EQUAL CC-COMMA
017500        COMPUTE D20-WS-TOKEN-LEN =
017600                D20-LS-IDX - D20-WS-TOKEN-START
017700        PERFORM 0420-EMIT-ONE-TOKEN THRU 0420-EXIT
017800        COMPUTE D20-WS-TOKEN-START = D20-LS-IDX + 1
017900     END-IF.
018000 0410-EXIT.
018100     EXIT.
018200*
018300* ---------------------------------------------------------------
018400* CONVERT ONE TOKEN - STRIP ITS LEADING SPACES, PICK UP AN
018500* OPTIONAL SIGN, VALIDATE THE REMAINING DIGITS AND APPEND THE
018600* SIGNED VALUE TO THE OUTPUT TABLE
018700 0420-EMIT-ONE-TOKEN.
018800     COMPUTE D20-WS-ENTRY-CT = D20-TPO-ENTRY-TOTAL + 1.
018900     IF D20-WS-TOKEN-LEN EQUAL ZERO
019000        PERFORM 9910-RAISE-EMPTY-TOKEN-ERROR THRU 9910-EXIT
019100     END-IF.
019200*
019300     MOVE ZERO                        TO D20-WS-LEAD-SP.
019400     INSPECT D20-WS-INSIDE-TEXT(D20-WS-TOKEN-START:
019500                                 D20-WS-TOKEN-LEN)
019600        TALLYING D20-WS-LEAD-SP FOR LEADING SPACE.
019700*
019800     COMPUTE D20-WS-CONTENT-START =
019900             D20-WS-TOKEN-START + D20-WS-LEAD-SP.
020000     COMPUTE D20-WS-CONTENT-LEN =
020100             D20-WS-TOKEN-LEN - D20-WS-LEAD-SP.
020200     IF D20-WS-CONTENT-LEN EQUAL ZERO
020300        PERFORM 9910-RAISE-EMPTY-TOKEN-ERROR THRU 9910-EXIT
020400     END-IF.
020500*
020600     MOVE '+'                         TO D20-WS-SIGN.
020700     MOVE D20-WS-INSIDE-TEXT(D20-WS-CONTENT-START:1)
020800                                       TO D20-WS-CH.
020900     IF D20-WS-CH EQUAL CC-MINUS
021000        MOVE '-'                      TO D20-WS-SIGN
021100        COMPUTE D20-WS-DIGIT-START = D20-WS-CONTENT-START + 1
021200        COMPUTE D20-WS-DIGIT-LEN   = D20-WS-CONTENT-LEN - 1
021300     ELSE
021400        MOVE D20-WS-CONTENT-START     TO D20-WS-DIGIT-START
021500        MOVE D20-WS-CONTENT-LEN       TO D20-WS-DIGIT-LEN
021600     END-IF.
021700*
021800     IF D20-WS-DIGIT-LEN EQUAL ZERO
021900        PERFORM 9910-RAISE-EMPTY-TOKEN-ERROR THRU 9910-EXIT
022000     END-IF.
022100     IF D20-WS-DIGIT-LEN GREATER THAN 3
022200        MOVE D20-WS-DIGIT-START    TO D20-WS-DSTART-DISP
022300        PERFORM 9930-RAISE-OVERFLOW-ERROR THRU 9930-EXIT
022400     END-IF.
022500     IF D20-WS-INSIDE-TEXT(D20-WS-DIGIT-START:D20-WS-DIGIT-LEN)
022600           IS NOT D20-DIGITS-ONLY
022700        PERFORM 9920-RAISE-DIGIT-ERROR THRU 9920-EXIT
022800     END-IF.
022900*
023000     MOVE '000'                       TO D20-WS-DIGIT-ALPHA.
023100     COMPUTE D20-WS-PAD-POS = 4 - D20-WS-DIGIT-LEN.
023200     MOVE D20-WS-INSIDE-TEXT(D20-WS-DIGIT-START:D20-WS-DIGIT-LEN)
023300        TO D20-WS-DIGIT-ALPHA(D20-WS-PAD-POS:D20-WS-DIGIT-LEN).
023400*
023500     MOVE D20-WS-DIGIT-NUM            TO D20-WS-SIGNED-NUM.
023600     IF D20-WS-SIGN EQUAL '-'
023700        COMPUTE D20-WS-SIGNED-NUM = D20-WS-SIGNED-NUM * -1
023800     END-IF.
023900*
024000     ADD 1                            TO D20-TPO-ENTRY-TOTAL.
024100     IF D20-TPO-ENTRY-TOTAL GREATER THAN 200
024200        PERFORM 9940-RAISE-TOO-MANY-ERROR THRU 9940-EXIT
024300     END-IF.
024400     SET D20-TPO-IDX                  TO D20-TPO-ENTRY-TOTAL.
024500     MOVE D20-WS-SIGNED-NUM
024600                    TO D20-TPO-ENTRY (D20-TPO-IDX).
024700 0420-EXIT.
024800     EXIT.
024900*
025000* --- RUNTIME ERRORS ---
025100 9900-RAISE-BRACKET-ERROR.
025200     MOVE 40                          TO D20-MR-RESULT.
025300     MOVE 'ROLL-TABLE TEXT NOT ENCLOSED IN [ ]'
025400                                       TO D20-MR-DESCRIPTION.
025500     MOVE D20-TPI-TEXT-DATA(1:50)      TO D20-MR-POSITION.
025600     GOBACK.
025700 9900-EXIT.
025800     EXIT.
025900*
026000 9910-RAISE-EMPTY-TOKEN-ERROR.
026100     MOVE 41                          TO D20-MR-RESULT.
026200     MOVE 'ZERO LENGTH ROLL-TABLE ENTRY'
026300                                       TO D20-MR-DESCRIPTION.
026400     MOVE D20-WS-ENTRY-CT-ALPHA        TO D20-MR-POSITION.
026500     GOBACK.
026600 9910-EXIT.
026700     EXIT.
026800*
026900 9920-RAISE-DIGIT-ERROR.
027000     MOVE 42                          TO D20-MR-RESULT.
027100     MOVE 'ROLL-TABLE ENTRY IS NOT NUMERIC'
027200                                       TO D20-MR-DESCRIPTION.
027300     MOVE D20-WS-ENTRY-CT-ALPHA        TO D20-MR-POSITION.
027400     GOBACK.
027500 9920-EXIT.
027600     EXIT.
027700*
027800 9930-RAISE-OVERFLOW-ERROR.
027900     MOVE 43                          TO D20-MR-RESULT.
028000     MOVE 'ROLL-TABLE ENTRY WIDER THAN 3 DIGITS'
028100                                       TO D20-MR-DESCRIPTION.
028200     MOVE D20-WS-DSTART-ALPHA          TO D20-MR-POSITION.
028300     GOBACK.
028400 9930-EXIT.
028500     EXIT.
028600*
028700 9940-RAISE-TOO-MANY-ERROR.
028800     MOVE 44                          TO D20-MR-RESULT.
028900     MOVE 'ROLL-TABLE HAS MORE THAN 200 ENTRIES'
029000                                       TO D20-MR-DESCRIPTION.
029100     MOVE PGM-NAME                     TO D20-MR-POSITION.
029200     GOBACK.
029300 9940-EXIT.
029400     EXIT.
