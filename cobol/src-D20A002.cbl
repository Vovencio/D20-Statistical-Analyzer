000100CBL OPT(2)
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID. D20A002.
000400 AUTHOR. K L BAUER.
000500 INSTALLATION. PSPS SWITCH SERVICES.
000600 DATE-WRITTEN. 02/19/92.
000700 DATE-COMPILED.
000800 SECURITY. NON-CONFIDENTIAL.
000900*----------------------------------------------------------------
001000* D20A002
001100* **++ FAIR-DIE PROBABILITY SUBROUTINE - GIVEN AN OBSERVED FACE
001200*      COUNT (AMOUNT) OUT OF A NUMBER OF ROLLS (TOTAL), RETURNS
001300*      THE TWO-TAILED CUMULATIVE PROBABILITY OF SEEING A COUNT AT
001400*      LEAST THAT EXTREME UNDER A FAIR D20.  CALLED BY D20A001
001500*      ONCE PER FACE, 1 THROUGH 20, DURING CHEAT ANALYSIS.
001600*      SEE THE STATISTICS METHODOLOGY BINDER FOR THE DERIVATION -
001700*      THIS ROUTINE ONLY IMPLEMENTS THE ARITHMETIC.
001800*----------------------------------------------------------------
001900* CHANGE LOG
002000* DATE       WHO   REQUEST     DESCRIPTION
002100* ---------- ----- ----------- ---------------------------------
002200* 02/19/92   KLB   D20-0021    ORIGINAL PROGRAM.
002300* 09/03/92   KLB   D20-0028    BINOMIAL SYMMETRY REDUCTION ADDED
002400*                              (K > N-K CASE) - CUT ITERATION
002500*                              COUNT ON LARGE TABLES IN HALF.
002600* 04/12/93   DPF   D20-0039    (1/20)**TOTAL AND 19**(TOTAL-
002700*                              AMOUNT) FACTORED SEPARATELY PER
002800*                              THE METHODOLOGY BINDER, RATHER
002900*                              THAN (19/20)**(TOTAL-AMOUNT) -
003000*                              MATCHES THE ANALYST'S WORKSHEET
003100*                              BIT FOR BIT.
003200* 02/25/94   DPF   D20-0060    COMM-PROBABILITY-OF-VALUE NOW
003300*                              TAKES THE MIN OF THE TWO TAIL
003400*                              SUMS INSTEAD OF DOUBLING THE
003500*                              SMALLER SIDE - LEAGUE OFFICE
003600*                              WANTED THE RAW TAIL PROBABILITY.
003700* 11/09/98   KLB   D20-0102    Y2K IMPACT REVIEW - NO DATE
003800*                              FIELDS PROCESSED BY THIS PROGRAM,
003900*                              NO CHANGE REQUIRED.
004000* 01/22/99   KLB   D20-0104    Y2K SIGN-OFF LOGGED WITH QA.
004100* 04/17/04   JQA   D20-0164    WIDENED D20-WS-BINOM TO PIC
004200*                              S9(18) - A 200-ROLL TABLE WAS
004300*                              OVERFLOWING THE OLD S9(15).
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600*
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER.    IBM-370.
004900 OBJECT-COMPUTER.    IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200*
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500**
005600 DATA DIVISION.
005700*
005800 WORKING-STORAGE SECTION.
005900 01 WK-LITERALS.
006000   03 PGM-NAME                   PIC X(8)   VALUE 'D20A002'.
006100   03 CC-ONE-TWENTIETH           USAGE COMP-2 VALUE 0.05.
006200   03 CC-NINETEEN                USAGE COMP-2 VALUE 19.
006300*
006400   03 FILLER                     PIC X(4).
006500 01 D20-WS-TOTAL-AREA.
006600   03 D20-WS-TOTAL-DISP          PIC 9(4).
006700   03 D20-WS-TOTAL-ALPHA REDEFINES
006800      D20-WS-TOTAL-DISP          PIC X(4).
006900*
007000   03 FILLER                     PIC X(4).
007100 01 D20-WS-AMOUNT-AREA.
007200   03 D20-WS-AMOUNT-DISP         PIC 9(4).
007300   03 D20-WS-AMOUNT-ALPHA REDEFINES
007400      D20-WS-AMOUNT-DISP         PIC X(4).
007500*
007600   03 FILLER                     PIC X(4).
007700 01 D20-WS-BINOM-AREA.
007800   03 D20-WS-BINOM                PIC S9(18) COMP VALUE ZERO.
007900   03 D20-WS-BINOM-ALPHA REDEFINES
008000      D20-WS-BINOM                PIC X(8).
008100   03 FILLER                     PIC X(4).
008200*
008300 77 D20-WS-N                     PIC 9(4)   COMP VALUE ZERO.
008400 77 D20-WS-K                     PIC 9(4)   COMP VALUE ZERO.
008500 77 D20-WS-EFF-K                 PIC 9(4)   COMP VALUE ZERO.
008600 77 D20-WS-EXP-19                PIC 9(4)   COMP VALUE ZERO.
008700 77 D20-WS-I                     PIC 9(4)   COMP VALUE ZERO.
008800 77 D20-WS-I2                    PIC 9(4)   COMP VALUE ZERO.
008900 77 D20-WS-I3                    PIC 9(4)   COMP VALUE ZERO.
009000 77 D20-WS-I4                    PIC 9(4)   COMP VALUE ZERO.
009100*
009200 01 D20-WS-FLOAT-AREA.
009300   03 D20-WS-BINOM-FLOAT         USAGE COMP-2 VALUE ZERO.
009400   03 D20-WS-POW-A               USAGE COMP-2 VALUE ZERO.
009500   03 D20-WS-POW-B               USAGE COMP-2 VALUE ZERO.
009600   03 D20-WS-PROB                USAGE COMP-2 VALUE ZERO.
009700   03 D20-WS-SUM-GE              USAGE COMP-2 VALUE ZERO.
009800   03 D20-WS-SUM-LE              USAGE COMP-2 VALUE ZERO.
009900   03 FILLER                     PIC X(4).
010000*
010100 LOCAL-STORAGE SECTION.
010200 01 LS-UTILS.
010300   03 FILLER                     PIC X(4).
010400*
010500**
010600 LINKAGE SECTION.
010700 COPY D20A002I.
010800 COPY D20A002O.
010900 COPY D20MCR.
011000*
011100**
011200 PROCEDURE DIVISION USING D20-COMM-PROB-IN
011300                          D20-COMM-PROB-OUT
011400                          D20-MODULE-RESULT.
011500*
011600 0100-BEGIN.
011700     MOVE ZERO                        TO D20-MR-RESULT.
011800     MOVE D20-CPI-TOTAL                TO D20-WS-TOTAL-DISP.
011900     MOVE D20-CPI-AMOUNT               TO D20-WS-AMOUNT-DISP.
012000*
012100     PERFORM 0200-SUM-EQUAL-OR-MORE  THRU 0200-EXIT.
012200     PERFORM 0300-SUM-EQUAL-OR-LESS  THRU 0300-EXIT.
012300*
012400     IF D20-WS-SUM-GE LESS THAN D20-WS-SUM-LE
012500        MOVE D20-WS-SUM-GE             TO D20-CPO-RESULT
012600     ELSE
012700        MOVE D20-WS-SUM-LE             TO D20-CPO-RESULT
012800     END-IF.
012900*
013000     GOBACK.
013100*
013200* ---------------------------------------------------------------
013300* probabilityEqualOrMore - SUM I=AMOUNT..TOTAL OF
013400* PROBABILITY-OF-VALUE(I,TOTAL)
013500 0200-SUM-EQUAL-OR-MORE.
013600     MOVE ZERO                        TO D20-WS-SUM-GE.
013700     PERFORM 0210-ADD-ONE-GE-TERM THRU 0210-EXIT
013800        VARYING D20-WS-I FROM D20-CPI-AMOUNT BY 1
013900        UNTIL D20-WS-I GREATER THAN D20-CPI-TOTAL.
014000 0200-EXIT.
014100     EXIT.
014200*
014300 0210-ADD-ONE-GE-TERM.
014400     MOVE D20-CPI-TOTAL                TO D20-WS-N.
014500     MOVE D20-WS-I                     TO D20-WS-K.
014600     PERFORM 0400-PROBABILITY-OF-VALUE THRU 0400-EXIT.
014700     ADD D20-WS-PROB                   TO D20-WS-SUM-GE.
014800 0210-EXIT.
014900     EXIT.
015000*
015100* ---------------------------------------------------------------
015200* probabilityEqualOrLess - SUM I=0..AMOUNT OF
015300* PROBABILITY-OF-VALUE(I,TOTAL)
015400 0300-SUM-EQUAL-OR-LESS.
015500     MOVE ZERO                        TO D20-WS-SUM-LE.
015600     PERFORM 0310-ADD-ONE-LE-TERM THRU 0310-EXIT
015700        VARYING D20-WS-I FROM 0 BY 1
015800        UNTIL D20-WS-I GREATER THAN D20-CPI-AMOUNT.
015900 0300-EXIT.
016000     EXIT.
016100*
016200 0310-ADD-ONE-LE-TERM.
016300     MOVE D20-CPI-TOTAL                TO D20-WS-N.
016400     MOVE D20-WS-I                     TO D20-WS-K.
016500     PERFORM 0400-PROBABILITY-OF-VALUE THRU 0400-EXIT.
016600     ADD D20-WS-PROB                   TO D20-WS-SUM-LE.
016700 0310-EXIT.
016800     EXIT.
016900*
017000* ---------------------------------------------------------------
017100* PROBABILITY-OF-VALUE(AMOUNT,TOTAL) - D20-WS-K IS AMOUNT,
017200* D20-WS-N IS TOTAL ON ENTRY.  FACTORED AS BINOMIAL(N,K) TIMES
017300* (1/20)**N TIMES 19**(N-K) - NOT THE ALGEBRAICALLY EQUIVALENT
017400* (1/20)**K * (19/20)**(N-K) - PER THE METHODOLOGY BINDER
017500 0400-PROBABILITY-OF-VALUE.
017600     PERFORM 0500-BINOMIAL              THRU 0500-EXIT.
017700     MOVE D20-WS-BINOM                  TO D20-WS-BINOM-FLOAT.
017800*
017900     PERFORM 0600-POWER-OF-1-OVER-20    THRU 0600-EXIT.
018000     COMPUTE D20-WS-EXP-19 = D20-WS-N - D20-WS-K.
018100     PERFORM 0700-POWER-OF-19           THRU 0700-EXIT.
018200*
018300     COMPUTE D20-WS-PROB =
018400             D20-WS-BINOM-FLOAT * D20-WS-POW-A * D20-WS-POW-B.
018500 0400-EXIT.
018600     EXIT.
018700*
018800* ---------------------------------------------------------------
018900* BINOMIAL(N,K) - RUNNING PRODUCT B = B * (N-I+1) / I, I=1..K,
019000* WITH THE SYMMETRY REDUCTION K > N-K REPLACED BY N-K FIRST
019100 0500-BINOMIAL.
019200     IF D20-WS-K GREATER THAN D20-WS-N - D20-WS-K
019300        COMPUTE D20-WS-EFF-K = D20-WS-N - D20-WS-K
019400     ELSE
019500        MOVE D20-WS-K                   TO D20-WS-EFF-K
019600     END-IF.
019700*
019800     MOVE 1                             TO D20-WS-BINOM.
019900     PERFORM 0510-MULTIPLY-ONE-TERM THRU 0510-EXIT
020000        VARYING D20-WS-I2 FROM 1 BY 1
020100        UNTIL D20-WS-I2 GREATER THAN D20-WS-EFF-K.
020200 0500-EXIT.
020300     EXIT.
020400*
020500 0510-MULTIPLY-ONE-TERM.
020600* THE PRODUCT IS EXACTLY DIVISIBLE BY I AT EVERY STEP FOR A TRUE
020700* BINOMIAL COEFFICIENT COMPUTED IN THIS LEFT-TO-RIGHT ORDER
020800     COMPUTE D20-WS-BINOM =
020900        D20-WS-BINOM * (D20-WS-N - D20-WS-I2 + 1) / D20-WS-I2.
021000 0510-EXIT.
021100     EXIT.
021200*
021300* ---------------------------------------------------------------
021400* (1/20) RAISED TO THE N-TH POWER, BUILT BY REPEATED
021500* MULTIPLICATION SO NO INTRINSIC EXPONENT FUNCTION IS NEEDED
021600 0600-POWER-OF-1-OVER-20.
021700     MOVE 1                             TO D20-WS-POW-A.
021800     PERFORM 0610-MULTIPLY-BY-TWENTIETH THRU 0610-EXIT
021900        VARYING D20-WS-I3 FROM 1 BY 1
022000        UNTIL D20-WS-I3 GREATER THAN D20-WS-N.
022100 0600-EXIT.
022200     EXIT.
022300*
022400 0610-MULTIPLY-BY-TWENTIETH.
022500     COMPUTE D20-WS-POW-A = D20-WS-POW-A * CC-ONE-TWENTIETH.
022600 0610-EXIT.
022700     EXIT.
022800*
022900* ---------------------------------------------------------------
023000* 19 RAISED TO THE (N-K)-TH POWER, SAME TECHNIQUE
023100 0700-POWER-OF-19.
023200     MOVE 1                             TO D20-WS-POW-B.
023300     PERFORM 0710-MULTIPLY-BY-19        THRU 0710-EXIT
023400        VARYING D20-WS-I4 FROM 1 BY 1
023500        UNTIL D20-WS-I4 GREATER THAN D20-WS-EXP-19.
023600 0700-EXIT.
023700     EXIT.
023800*
023900 0710-MULTIPLY-BY-19.
024000     COMPUTE D20-WS-POW-B = D20-WS-POW-B * CC-NINETEEN.
024100 0710-EXIT.
024200     EXIT.
