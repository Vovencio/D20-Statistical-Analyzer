000100* **++ D20MPLY - PLAYER ROLL-HISTORY WORKING AREA
000200*
000300* ONE PLAYER'S ROLL-HISTORY TABLE, PASSED ON THE USING LIST OF
000400* EVERY D20 PROGRAM THAT TOUCHES A SINGLE PLAYER (INGEST A ROLL,
000500* RESIZE THE TABLE, RUN THE CHEAT ANALYSIS).  THE TABLE ITSELF IS
000600* A CIRCULAR BUFFER - D20-CURRENT-ELEMENT IS THE NEXT SLOT TO BE
000700* OVERWRITTEN, NOT THE NEXT SLOT TO BE READ.
000800*
000900* MAINT:
001000*   1991-04-08 RAG  ORIGINAL - REPLACES THE OLD PLYRTAB DSECT.
001100*   1994-11-02 KLB  WIDENED D20-TABLE-SIZE TO 4 DIGITS, TABLES
001200*                   OVER 999 SLOTS WERE TRUNCATING ON RESIZE.
001300*
001400 01 D20-PLAYER-RECORD.
001500*    PLAYER'S DISPLAY NAME, FREE TEXT
001600   03 D20-PLAYER-NAME              PIC X(30).
001700*    NUMBER OF SLOTS CURRENTLY ALLOCATED IN THE ROLL TABLE
001800   03 D20-TABLE-SIZE               PIC 9(4).
001900*    ZERO-BASED INDEX OF THE NEXT SLOT TO BE OVERWRITTEN
002000   03 D20-CURRENT-ELEMENT          PIC 9(4).
002100*    CIRCULAR ROLL-HISTORY TABLE, -1 MEANS "SLOT NEVER WRITTEN"
002200   03 D20-ROLL-TABLE.
002300     05 D20-ROLL-ENTRY             PIC S9(3)
002400                                    OCCURS 1 TO 200 TIMES
002500                                    DEPENDING ON D20-TABLE-SIZE
002600                                    INDEXED BY D20-ROLL-IDX.
002700   03 FILLER                       PIC X(10).
