000100* **++ D20I002I - INPUT AREA FOR THE ROLL-TABLE TEXT RENDERER
000200*
000300 01 D20-TOKEN-RENDER-IN.
000400   03 D20-TRI-TABLE-SIZE           PIC 9(4)   COMP VALUE ZERO.
000500   03 D20-TRI-ROLL-TB.
000600     05 D20-TRI-ROLL-EL            PIC S9(3)
000700                                    OCCURS 1 TO 200 TIMES
000800                                    DEPENDING ON D20-TRI-TABLE-SIZE
000900                                    INDEXED BY D20-TRI-IDX.
001000   03 FILLER                       PIC X(10).
